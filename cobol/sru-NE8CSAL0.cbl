000100******************************************************************
000200* Program name:    NE8CSAL0.                                    *
000300* Original author: R.ALVAREZ.                                   *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 17/05/1995 R.ALVAREZ     Initial Version.                     * SAL00001
000900* 19/11/1998 R.ALVAREZ     Y2K - se revisa rutina, no contiene   *SAL00002
001000*                          campos de fecha, sin cambios.         *SAL00002
001100* 22/08/2000 M.SOSA        TKT-03390 se agrega validacion de     *SAL00003
001200*                          tipo de transaccion desconocido.      *SAL00003
001210* 14/02/2001 M.SOSA        TKT-04471 se agrega verificacion de   *SAL00004
001220*                          campo empacado corrupto luego del     *SAL00004
001230*                          calculo en 2200-CALCULA-SUELDO.       *SAL00004
001240* 29/03/2004 J.FERRER      TKT-05756 se revisa el mensaje de     *SAL00005
001250*                          error de 2300-VALIDA-SUELDO-          *SAL00005
001260*                          RESULTANTE.                           *SAL00005
001300*****************************************************************
001400*****************************************************************
001500*                                                               *
001600*          I D E N T I F I C A T I O N  D I V I S I O N         *
001700*                                                               *
001800*****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.  NE8CSAL0.
002100 AUTHOR. RAUL ALVAREZ.
002200 INSTALLATION. TECHCORP IBM Z/OS.
002300 DATE-WRITTEN. 17/05/1995.
002400 DATE-COMPILED. 17/05/1995.
002500 SECURITY. CONFIDENTIAL.
002600*****************************************************************
002700*                                                               *
002800*             E N V I R O N M E N T   D I V I S I O N           *
002900*                                                               *
003000*****************************************************************
003100 ENVIRONMENT DIVISION.
003200
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600*****************************************************************
003700*                                                               *
003800*                      D A T A   D I V I S I O N                *
003900*                                                               *
004000*****************************************************************
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300
004400*****************************************************************
004500*                    DEFINICION DE CONSTANTES                   *
004600*****************************************************************
004700 01  CT-CONSTANTES.
004800     05 CT-RUTINA                  PIC X(08) VALUE 'NE8CSAL0'.
004900     05 CT-SALARY                  PIC X(10) VALUE 'SALARY'.
005000     05 CT-TXN-TYPE                PIC X(10) VALUE 'TXN TYPE'.
005100     05 FILLER                     PIC X(01) VALUE SPACE.
005200
005300*****************************************************************
005400*              DEFINICION DE TABLA DE TIPOS DE TXN              *
005500*****************************************************************
005600 01  CT-TIPOS-TXN-VALORES.
005700     05 FILLER                     PIC X(11) VALUE 'SSET       '.
005800     05 FILLER                     PIC X(11) VALUE 'IINCREASE  '.
005900 01  CT-TIPOS-TXN REDEFINES CT-TIPOS-TXN-VALORES.
006000     05 CT-TIPO-ENTRADA OCCURS 2 TIMES INDEXED BY IDX-TIPO.
006100        10 CT-TIPO-CODIGO          PIC X(01).
006200        10 CT-TIPO-DESC            PIC X(10).
006300
006400*****************************************************************
006500*                    DEFINICION DE MENSAJES                     *
006600*****************************************************************
006700 01  ME-MENSAJES.
006800     05 ME-TIPO-INVALIDO           PIC X(07) VALUE 'NE8E010'.
006900     05 ME-MONTO-INVALIDO          PIC X(07) VALUE 'NE8E011'.
007000     05 ME-SUELDO-NO-POSITIVO      PIC X(07) VALUE 'NE8E012'.
007100     05 FILLER                     PIC X(01) VALUE SPACE.
007200
007300*****************************************************************
007400*                    DEFINICION DE CONTADORES                   *
007500*****************************************************************
007600 01  CN-CONTADORES.
007700     05 CN-VECES-CALCULADO         PIC S9(04) COMP VALUE ZERO.
007800     05 FILLER                     PIC X(01) VALUE SPACE.
007900
008000*****************************************************************
008100*                    DEFINICION DE VARIABLES                    *
008200*****************************************************************
008300 01  WS-VARIABLES.
008400     05 WS-SUELDO-CALCULADO        PIC S9(07)V9(02) COMP-3
008500                                    VALUE ZERO.
008600     05 WS-SUELDO-CALCULADO-R REDEFINES WS-SUELDO-CALCULADO
008700                                    PIC S9(09) COMP-3.
008800     05 WS-MONTO-AREA              PIC S9(07)V9(02) COMP-3
008900                                    VALUE ZERO.
009000     05 WS-MONTO-AREA-R REDEFINES WS-MONTO-AREA
009100                                    PIC S9(09) COMP-3.
009200     05 FILLER                     PIC X(01) VALUE SPACE.
009300
009400*****************************************************************
009500*                    DEFINICION DE SWITCHES                     *
009600*****************************************************************
009700 01  SW-SWITCHES.
009800     05 SW-TIPO-TXN-OK             PIC X(01) VALUE 'S'.
009900        88 TIPO-TXN-88-OK                    VALUE 'S'.
010000        88 TIPO-TXN-88-MAL                   VALUE 'N'.
010100     05 FILLER                     PIC X(01) VALUE SPACE.
010200
010300*****************************************************************
010400*                     DEFINICION DE LINKAGE                     *
010500*****************************************************************
010600 LINKAGE SECTION.
010700 01  WS-NE8CSLR0-01.
010800     COPY NE8CSLR0.
010900 01  WS-NE8CRET0-01.
011000     COPY NE8CRET0.
011100
011200*****************************************************************
011300*                                                               *
011400*              P R O C E D U R E   D I V I S I O N              *
011500*                                                               *
011600*****************************************************************
011700 PROCEDURE DIVISION USING WS-NE8CSLR0-01 WS-NE8CRET0-01.
011800
011900*****************************************************************
012000*                        0000-MAINLINE                          *
012100*****************************************************************
012200 0000-MAINLINE.
012300
012400     PERFORM 1000-INICIO
012500        THRU 1000-INICIO-EXIT
012600
012700     PERFORM 2000-PROCESO
012800        THRU 2000-PROCESO-EXIT
012900
013000     PERFORM 3000-FIN.
013100
013200*****************************************************************
013300*                         1000-INICIO                           *
013400*****************************************************************
013500 1000-INICIO.
013600
013700     SET RET0-88-OK                   TO TRUE
013800     MOVE SPACES                      TO RET0-PROGRAMA
013900                                          RET0-VAR1-ERROR
014000                                          RET0-COD-ERROR
014100                                          RET0-MENSAJE
014200     MOVE ZERO                        TO SLR-NEW-SALARY
014300     SET TIPO-TXN-88-OK               TO TRUE.
014400
014500 1000-INICIO-EXIT.
014600     EXIT.
014700
014800*****************************************************************
014900*                        2000-PROCESO                           *
015000*****************************************************************
015100 2000-PROCESO.
015200
015300     PERFORM 2100-VALIDA-TIPO-TXN
015400        THRU 2100-VALIDA-TIPO-TXN-EXIT
015500
015600     IF RET0-88-OK
015700        PERFORM 2200-CALCULA-SUELDO
015800           THRU 2200-CALCULA-SUELDO-EXIT
015900     END-IF
016000
016100     IF RET0-88-OK
016200        PERFORM 2300-VALIDA-SUELDO-RESULTANTE
016300           THRU 2300-VALIDA-SUELDO-RESULTANTE-EXIT
016400     END-IF.
016500
016600 2000-PROCESO-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000*                   2100-VALIDA-TIPO-TXN                        *
017100*****************************************************************
017200 2100-VALIDA-TIPO-TXN.
017300
017400     SET TIPO-TXN-88-MAL              TO TRUE
017500     SET IDX-TIPO                     TO 1
017600     SEARCH CT-TIPO-ENTRADA
017700        AT END
017800           SET TIPO-TXN-88-MAL        TO TRUE
017900        WHEN CT-TIPO-CODIGO (IDX-TIPO) EQUAL SLR-TXN-TYPE
018000           SET TIPO-TXN-88-OK         TO TRUE
018100     END-SEARCH
018200
018300     IF TIPO-TXN-88-MAL
018400        SET RET0-88-ERROR             TO TRUE
018500        MOVE CT-RUTINA                TO RET0-PROGRAMA
018600        MOVE CT-TXN-TYPE              TO RET0-VAR1-ERROR
018700        MOVE ME-TIPO-INVALIDO         TO RET0-COD-ERROR
018800        MOVE 'UNKNOWN TRANSACTION TYPE' TO RET0-MENSAJE
018900     END-IF.
019000
019100 2100-VALIDA-TIPO-TXN-EXIT.
019200     EXIT.
019300
019400*****************************************************************
019500*                   2200-CALCULA-SUELDO                         *
019600*****************************************************************
019700 2200-CALCULA-SUELDO.
019800
019900     ADD 1                             TO CN-VECES-CALCULADO
020000
020100     IF SLR-88-SET
020200        MOVE SLR-TXN-AMOUNT            TO WS-SUELDO-CALCULADO
020300     ELSE
020400        COMPUTE WS-SUELDO-CALCULADO =
020500                SLR-CURRENT-SALARY + SLR-TXN-AMOUNT
020600     END-IF
020700
020800*    SE VERIFICA QUE EL CAMPO EMPACADO NO HAYA QUEDADO
020900*    CORRUPTO LUEGO DEL CALCULO, ANTES DE DEVOLVERLO AL
021000*    PROGRAMA LLAMADOR.
021100     IF WS-SUELDO-CALCULADO-R IS NOT NUMERIC
021200        MOVE ZERO                      TO WS-SUELDO-CALCULADO
021300     END-IF
021400
021500     MOVE WS-SUELDO-CALCULADO          TO SLR-NEW-SALARY.
021600
021700 2200-CALCULA-SUELDO-EXIT.
021800     EXIT.
021900
022000*****************************************************************
022100*              2300-VALIDA-SUELDO-RESULTANTE                    *
022200*****************************************************************
022300 2300-VALIDA-SUELDO-RESULTANTE.
022400
022500     MOVE SLR-NEW-SALARY               TO WS-MONTO-AREA
022600     IF WS-MONTO-AREA-R IS NUMERIC
022700        AND SLR-NEW-SALARY IS GREATER THAN ZERO
022800        CONTINUE
022900     ELSE
023000        SET RET0-88-ERROR             TO TRUE
023100        MOVE CT-RUTINA                TO RET0-PROGRAMA
023200        MOVE CT-SALARY                TO RET0-VAR1-ERROR
023300        MOVE ME-SUELDO-NO-POSITIVO    TO RET0-COD-ERROR
023400        MOVE 'RESULTING SALARY MUST BE POSITIVE' TO RET0-MENSAJE
023500     END-IF.
023600
023700 2300-VALIDA-SUELDO-RESULTANTE-EXIT.
023800     EXIT.
023900
024000*****************************************************************
024100*                           3000-FIN                            *
024200*****************************************************************
024300 3000-FIN.
024400
024500     GOBACK.
