000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CRET0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA CODIGO DE RETORNO DE    *
000500*              LAS RUTINAS NE8CIMP0 / NE8CSAL0.                  *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 108 POSICIONES.                          *
001000*           PREFIJO  : RET0.                                    *
001100*                                                                *
001200* MODIFICACIONES                                                *
001300* ---------- ------------  ------------------------------------ *
001400* 11/03/1994 R.ALVAREZ     VERSION INICIAL.                     * RET00001
001500* 19/11/1998 R.ALVAREZ     SE ELIMINA BLOQUE SQLCA - LA RUTINA   *RET00002
001600*                          YA NO ACCEDE A BASE DE DATOS.         *RET00002
001700******************************************************************
001800 05  NE8CRET0.
001900     10 RET0-COD-RET                      PIC X(02).
002000        88 RET0-88-OK                              VALUE '00'.
002100        88 RET0-88-AVISO                           VALUE '10'.
002200        88 RET0-88-ERROR                           VALUE '20'.
002300     10 RET0-PROGRAMA                     PIC X(08).
002400     10 RET0-VAR1-ERROR                   PIC X(10).
002500     10 RET0-COD-ERROR                    PIC X(07).
002600     10 RET0-MENSAJE                      PIC X(80).
002700     10 FILLER                            PIC X(01).
002800******************************************************************
002900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 06      *
003000* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 108     *
003100******************************************************************
