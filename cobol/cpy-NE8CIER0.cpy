000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CIER0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA INFORMACION DE ERRORES  *
000500*              DE IMPORTACION DE EMPLEADOS (ARCHIVO ERRFILE).    *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 090 POSICIONES.                          *
001000*           PREFIJO  : ERR.                                     *
001100*                                                                *
001200* MODIFICACIONES                                                *
001300* ---------- ------------  ------------------------------------ *
001400* 11/03/1994 R.ALVAREZ     VERSION INICIAL.                     * IER00001
001500******************************************************************
001600 05  NE8CIER0.
001700     10 ERR-LINE-NUMBER                   PIC 9(05).
001800     10 FILLER                            PIC X(01).
001900     10 ERR-MESSAGE                       PIC X(80).
002000     10 FILLER                            PIC X(04).
002100******************************************************************
002200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 02      *
002300* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 090     *
002400******************************************************************
