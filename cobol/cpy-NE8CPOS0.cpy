000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CPOS0.                                  *
000300*                                                                *
000400* DESCRIPCION: TABLA DE CARGOS TECHCORP - SUELDO BASICO Y NIVEL  *
000500*              JERARQUICO POR CODIGO DE CARGO.  CARGADA POR      *
000600*              REDEFINES DE LITERALES (NO SE LEE DE ARCHIVO).    *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 100 POSICIONES (5 ENTRADAS X 20).        *
001100*           PREFIJO  : POS.                                     *
001200*                                                                *
001300* MODIFICACIONES                                                *
001400* ---------- ------------  ------------------------------------ *
001500* 14/03/1994 R.ALVAREZ     VERSION INICIAL - 5 CARGOS TECHCORP.  *POS00001
001600******************************************************************
001700 05  NE8CPOS0.
001800     10 POS-TABLA-VALORES.
001900        15 FILLER              PIC X(20) VALUE
002000           'PREZES      00250001'.
002100        15 FILLER              PIC X(20) VALUE
002200           'WICEPREZES  00180002'.
002300        15 FILLER              PIC X(20) VALUE
002400           'MANAGER     00120003'.
002500        15 FILLER              PIC X(20) VALUE
002600           'PROGRAMISTA 00080004'.
002700        15 FILLER              PIC X(20) VALUE
002800           'STAZYSTA    00030005'.
002900     10 POS-TABLA REDEFINES POS-TABLA-VALORES.
003000        15 POS-ENTRADA         OCCURS 5 TIMES
003100                                INDEXED BY IDX-POS-TABLA.
003200           20 POS-CODIGO       PIC X(12).
003300           20 POS-SUELDO-BASE  PIC 9(07).
003400           20 POS-NIVEL        PIC 9(01).
003500******************************************************************
003600* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 03      *
003700* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 020     *
003800******************************************************************
