000100******************************************************************
000200* Program name:    NE8CIMP0.                                    *
000300* Original author: R.ALVAREZ.                                   *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 11/03/1994 R.ALVAREZ     Initial Version.                     * IMP00001
000900* 02/07/1996 R.ALVAREZ     Se agrega validacion de status.      * IMP00002
001000* 19/11/1998 R.ALVAREZ     Y2K - sin cambios de fecha en esta   * IMP00003
001100*                          rutina, se deja constancia de la     * IMP00003
001200*                          revision del gabinete de auditoria.  * IMP00003
001300* 14/02/2001 M.SOSA        TKT-04471 dominio de correo en       * IMP00004
001400*                          mayuscula/minuscula indistinta.      * IMP00004
001500* 29/03/2004 J.FERRER      TKT-05742 se agrega validacion de    * IMP00005
001600*                          longitud minima (2) para nombre y    * IMP00005
001700*                          apellido del empleado.               * IMP00005
001800*****************************************************************
001900*****************************************************************
002000*                                                               *
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *
002200*                                                               *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  NE8CIMP0.
002600 AUTHOR. RAUL ALVAREZ.
002700 INSTALLATION. TECHCORP IBM Z/OS.
002800 DATE-WRITTEN. 11/03/1994.
002900 DATE-COMPILED. 11/03/1994.
003000 SECURITY. CONFIDENTIAL.
003100*****************************************************************
003200*                                                               *
003300*             E N V I R O N M E N T   D I V I S I O N           *
003400*                                                               *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*****************************************************************
004200*                                                               *
004300*                      D A T A   D I V I S I O N                *
004400*                                                               *
004500*****************************************************************
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900*****************************************************************
005000*                    DEFINICION DE CONSTANTES                   *
005100*****************************************************************
005200 01  CT-CONSTANTES.
005300     05 CT-RUTINA                  PIC X(08) VALUE 'NE8CIMP0'.
005400     05 CT-FIRST-NAME              PIC X(10) VALUE 'FIRST NAME'.
005500     05 CT-LAST-NAME               PIC X(10) VALUE 'LAST NAME'.
005600     05 CT-EMAIL                   PIC X(10) VALUE 'EMAIL'.
005700     05 CT-COMPANY                 PIC X(10) VALUE 'COMPANY'.
005800     05 CT-POSITION                PIC X(10) VALUE 'POSITION'.
005900     05 CT-SALARY                  PIC X(10) VALUE 'SALARY'.
006000     05 CT-STATUS                  PIC X(10) VALUE 'STATUS'.
006100     05 CT-DOMINIO                 PIC X(13) VALUE '@TECHCORP.COM'.
006200     05 CT-STATUS-ACTIVE           PIC X(10) VALUE 'ACTIVE'.
006300     05 CT-STATUS-ONLEAVE          PIC X(10) VALUE 'ON_LEAVE'.
006400     05 CT-STATUS-TERM             PIC X(10) VALUE 'TERMINATED'.
006500     05 CT-MINUSCULAS              PIC X(26) VALUE
006600        'abcdefghijklmnopqrstuvwxyz'.
006700     05 CT-MAYUSCULAS              PIC X(26) VALUE
006800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
006900     05 FILLER                     PIC X(01) VALUE SPACE.
007000
007100*****************************************************************
007200*                    DEFINICION DE MENSAJES                     *
007300*****************************************************************
007400 01  ME-MENSAJES.
007500     05 ME-CAMPO-OBLIGATORIO       PIC X(07) VALUE 'NE8E001'.
007600     05 ME-POSICION-INVALIDA       PIC X(07) VALUE 'NE8E002'.
007700     05 ME-SALARIO-INVALIDO        PIC X(07) VALUE 'NE8E003'.
007800     05 ME-SALARIO-NEGATIVO        PIC X(07) VALUE 'NE8E004'.
007900     05 ME-STATUS-INVALIDO         PIC X(07) VALUE 'NE8E005'.
008000     05 ME-DOMINIO-INVALIDO        PIC X(07) VALUE 'NE8E006'.
008100     05 ME-LONGITUD-INVALIDA       PIC X(07) VALUE 'NE8E007'.
008200     05 FILLER                     PIC X(01) VALUE SPACE.
008300
008400*****************************************************************
008500*                    DEFINICION DE CONTADORES                   *
008600*****************************************************************
008700 01  CN-CONTADORES.
008800     05 CN-LARGO-EMAIL             PIC S9(04) COMP VALUE ZERO.
008900     05 CN-INICIO-DOMINIO          PIC S9(04) COMP VALUE ZERO.
009000     05 CN-SALARIO-LARGO           PIC S9(04) COMP VALUE ZERO.
009100     05 CN-SALARIO-INICIO          PIC S9(04) COMP VALUE ZERO.
009200     05 CN-LARGO-FIRST-NAME        PIC S9(04) COMP VALUE ZERO.
009300     05 CN-LARGO-LAST-NAME         PIC S9(04) COMP VALUE ZERO.
009400     05 FILLER                     PIC X(01) VALUE SPACE.
009500
009600*****************************************************************
009700*                    DEFINICION DE VARIABLES                    *
009800*****************************************************************
009900 01  WS-POSICION-AREA.
010000     05 WS-POSICION-MAYUS          PIC X(12).
010100     05 WS-POSICION-MAYUS-R REDEFINES WS-POSICION-MAYUS.
010200        10 WS-POSICION-1A-LETRA    PIC X(01).
010300        10 FILLER                  PIC X(11).
010400
010500 01  WS-STATUS-MAYUS               PIC X(10).
010600 01  WS-EMAIL-MAYUS                PIC X(50).
010700 01  WS-EMAIL-MAYUS-R REDEFINES WS-EMAIL-MAYUS.
010800    05 WS-EMAIL-1A-LETRA           PIC X(01).
010900    05 FILLER                      PIC X(49).
011000
011100 01  WS-VARIABLES-SALARIO.
011200     05 WS-SALARIO-SIGNO           PIC X(01) VALUE SPACE.
011300     05 WS-SALARIO-RESTO           PIC X(14) VALUE SPACES.
011400     05 WS-SALARIO-DIGITOS         PIC X(07) VALUE ZEROS.
011500     05 WS-SALARIO-DIGITOS-R REDEFINES WS-SALARIO-DIGITOS
011600                                    PIC 9(07).
011700     05 WS-SALARIO-NUM             PIC S9(07)V9(02) COMP-3
011800                                    VALUE ZERO.
011900     05 FILLER                     PIC X(01) VALUE SPACE.
012000
012100*****************************************************************
012200*                    DEFINICION DE SWITCHES                     *
012300*****************************************************************
012400 01  SW-SWITCHES.
012500     05 SW-SALARIO-OK              PIC X(01) VALUE 'S'.
012600        88 SALARIO-88-OK                      VALUE 'S'.
012700        88 SALARIO-88-MAL                      VALUE 'N'.
012800     05 FILLER                     PIC X(01) VALUE SPACE.
012900
013000*****************************************************************
013100*                    DEFINICION DE TABLA DE CARGOS              *
013200*****************************************************************
013300 01  WS-NE8CPOS0-01.
013400     COPY NE8CPOS0.
013500
013600*****************************************************************
013700*                     DEFINICION DE LINKAGE                     *
013800*****************************************************************
013900 LINKAGE SECTION.
014000 01  WS-NE8CIMR0-01.
014100     COPY NE8CIMR0.
014200 01  WS-NE8CRET0-01.
014300     COPY NE8CRET0.
014400
014500*****************************************************************
014600*                                                               *
014700*              P R O C E D U R E   D I V I S I O N              *
014800*                                                               *
014900*****************************************************************
015000 PROCEDURE DIVISION USING WS-NE8CIMR0-01 WS-NE8CRET0-01.
015100
015200*****************************************************************
015300*                        0000-MAINLINE                          *
015400*****************************************************************
015500 0000-MAINLINE.
015600
015700     PERFORM 1000-INICIO
015800        THRU 1000-INICIO-EXIT
015900
016000     PERFORM 2000-PROCESO
016100        THRU 2000-PROCESO-EXIT
016200
016300     PERFORM 3000-FIN.
016400
016500*****************************************************************
016600*                         1000-INICIO                           *
016700*****************************************************************
016800 1000-INICIO.
016900
017000     SET RET0-88-OK                   TO TRUE
017100     MOVE SPACES                      TO RET0-PROGRAMA
017200                                          RET0-VAR1-ERROR
017300                                          RET0-COD-ERROR
017400                                          RET0-MENSAJE
017500     MOVE ZEROES                      TO IMR-OUT-SALARY
017600     MOVE SPACES                      TO IMR-OUT-STATUS
017700     SET SALARIO-88-OK                TO TRUE.
017800
017900 1000-INICIO-EXIT.
018000     EXIT.
018100
018200*****************************************************************
018300*                        2000-PROCESO                           *
018400*****************************************************************
018500 2000-PROCESO.
018600
018700     PERFORM 2100-VALIDA-OBLIGATORIOS
018800        THRU 2100-VALIDA-OBLIGATORIOS-EXIT
018900
019000     IF RET0-88-OK
019100        PERFORM 2200-VALIDA-POSICION
019200           THRU 2200-VALIDA-POSICION-EXIT
019300     END-IF
019400
019500     IF RET0-88-OK
019600        PERFORM 2300-VALIDA-SALARIO
019700           THRU 2300-VALIDA-SALARIO-EXIT
019800     END-IF
019900
020000     IF RET0-88-OK
020100        PERFORM 2400-VALIDA-STATUS
020200           THRU 2400-VALIDA-STATUS-EXIT
020300     END-IF
020400
020500     IF RET0-88-OK
020600        PERFORM 2500-VALIDA-DOMINIO-MAIL
020700           THRU 2500-VALIDA-DOMINIO-MAIL-EXIT
020800     END-IF.
020900
021000 2000-PROCESO-EXIT.
021100     EXIT.
021200
021300*****************************************************************
021400*              2100-VALIDA-CAMPOS-OBLIGATORIOS                  *
021500*****************************************************************
021600 2100-VALIDA-OBLIGATORIOS.
021700
021800     IF IMR-FIRST-NAME EQUAL SPACES OR LOW-VALUES
021900        SET RET0-88-ERROR             TO TRUE
022000        MOVE CT-RUTINA                TO RET0-PROGRAMA
022100        MOVE CT-FIRST-NAME            TO RET0-VAR1-ERROR
022200        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR
022300        MOVE 'INVALID FIRST NAME'     TO RET0-MENSAJE
022400     END-IF
022500
022600*    TKT-05742 - EL NOMBRE DEBE TENER AL MENOS 2 CARACTERES.
022700     IF RET0-88-OK
022800        MOVE ZERO                     TO CN-LARGO-FIRST-NAME
022900        INSPECT IMR-FIRST-NAME TALLYING CN-LARGO-FIRST-NAME
023000           FOR CHARACTERS BEFORE INITIAL SPACE
023100        IF CN-LARGO-FIRST-NAME IS LESS THAN 2
023200           SET RET0-88-ERROR          TO TRUE
023300           MOVE CT-RUTINA             TO RET0-PROGRAMA
023400           MOVE CT-FIRST-NAME         TO RET0-VAR1-ERROR
023500           MOVE ME-LONGITUD-INVALIDA  TO RET0-COD-ERROR
023600           MOVE 'INVALID FIRST NAME'  TO RET0-MENSAJE
023700        END-IF
023800     END-IF
023900
024000     IF RET0-88-OK
024100        AND IMR-LAST-NAME EQUAL SPACES OR LOW-VALUES
024200        SET RET0-88-ERROR             TO TRUE
024300        MOVE CT-RUTINA                TO RET0-PROGRAMA
024400        MOVE CT-LAST-NAME             TO RET0-VAR1-ERROR
024500        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR
024600        MOVE 'INVALID LAST NAME'      TO RET0-MENSAJE
024700     END-IF
024800
024900*    TKT-05742 - EL APELLIDO DEBE TENER AL MENOS 2 CARACTERES.
025000     IF RET0-88-OK
025100        MOVE ZERO                     TO CN-LARGO-LAST-NAME
025200        INSPECT IMR-LAST-NAME TALLYING CN-LARGO-LAST-NAME
025300           FOR CHARACTERS BEFORE INITIAL SPACE
025400        IF CN-LARGO-LAST-NAME IS LESS THAN 2
025500           SET RET0-88-ERROR          TO TRUE
025600           MOVE CT-RUTINA             TO RET0-PROGRAMA
025700           MOVE CT-LAST-NAME          TO RET0-VAR1-ERROR
025800           MOVE ME-LONGITUD-INVALIDA  TO RET0-COD-ERROR
025900           MOVE 'INVALID LAST NAME'   TO RET0-MENSAJE
026000        END-IF
026100     END-IF
026200
026300     IF RET0-88-OK
026400        AND IMR-EMAIL EQUAL SPACES OR LOW-VALUES
026500        SET RET0-88-ERROR             TO TRUE
026600        MOVE CT-RUTINA                TO RET0-PROGRAMA
026700        MOVE CT-EMAIL                 TO RET0-VAR1-ERROR
026800        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR
026900        MOVE 'INVALID EMAIL'          TO RET0-MENSAJE
027000     END-IF
027100
027200     IF RET0-88-OK
027300        AND IMR-COMPANY EQUAL SPACES OR LOW-VALUES
027400        SET RET0-88-ERROR             TO TRUE
027500        MOVE CT-RUTINA                TO RET0-PROGRAMA
027600        MOVE CT-COMPANY               TO RET0-VAR1-ERROR
027700        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR
027800        MOVE 'INVALID COMPANY'        TO RET0-MENSAJE
027900     END-IF
028000
028100     IF RET0-88-OK
028200        AND IMR-POSITION EQUAL SPACES OR LOW-VALUES
028300        SET RET0-88-ERROR             TO TRUE
028400        MOVE CT-RUTINA                TO RET0-PROGRAMA
028500        MOVE CT-POSITION              TO RET0-VAR1-ERROR
028600        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR
028700        MOVE 'INVALID POSITION'       TO RET0-MENSAJE
028800     END-IF
028900
029000     IF RET0-88-OK
029100        AND IMR-SALARY-TXT EQUAL SPACES OR LOW-VALUES
029200        SET RET0-88-ERROR             TO TRUE
029300        MOVE CT-RUTINA                TO RET0-PROGRAMA
029400        MOVE CT-SALARY                TO RET0-VAR1-ERROR
029500        MOVE ME-CAMPO-OBLIGATORIO     TO RET0-COD-ERROR
029600        MOVE 'INVALID SALARY VALUE'   TO RET0-MENSAJE
029700     END-IF.
029800
029900 2100-VALIDA-OBLIGATORIOS-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300*                   2200-VALIDA-POSICION                        *
030400*****************************************************************
030500 2200-VALIDA-POSICION.
030600
030700     MOVE IMR-POSITION                TO WS-POSICION-MAYUS
030800     INSPECT WS-POSICION-MAYUS CONVERTING
030900        CT-MINUSCULAS TO CT-MAYUSCULAS
031000
031100     IF WS-POSICION-1A-LETRA IS NOT ALPHABETIC
031200        SET RET0-88-ERROR             TO TRUE
031300        MOVE CT-RUTINA                TO RET0-PROGRAMA
031400        MOVE CT-POSITION              TO RET0-VAR1-ERROR
031500        MOVE ME-POSICION-INVALIDA     TO RET0-COD-ERROR
031600        MOVE 'INVALID POSITION'       TO RET0-MENSAJE
031700     ELSE
031800        SET IDX-POS-TABLA            TO 1
031900        SEARCH POS-ENTRADA
032000           AT END
032100              SET RET0-88-ERROR        TO TRUE
032200              MOVE CT-RUTINA           TO RET0-PROGRAMA
032300              MOVE CT-POSITION         TO RET0-VAR1-ERROR
032400              MOVE ME-POSICION-INVALIDA TO RET0-COD-ERROR
032500              MOVE 'INVALID POSITION'  TO RET0-MENSAJE
032600           WHEN POS-CODIGO (IDX-POS-TABLA) EQUAL
032700                WS-POSICION-MAYUS
032800              CONTINUE
032900        END-SEARCH
033000     END-IF.
033100
033200 2200-VALIDA-POSICION-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600*                   2300-VALIDA-SALARIO                         *
033700*****************************************************************
033800 2300-VALIDA-SALARIO.
033900
034000     MOVE SPACE                       TO WS-SALARIO-SIGNO
034100     MOVE SPACES                      TO WS-SALARIO-RESTO
034200     MOVE ZEROS                       TO WS-SALARIO-DIGITOS
034300     SET SALARIO-88-OK                TO TRUE
034400
034500     IF IMR-SALARY-TXT (1:1) EQUAL '-'
034600        MOVE '-'                      TO WS-SALARIO-SIGNO
034700        MOVE IMR-SALARY-TXT (2:14)     TO WS-SALARIO-RESTO
034800     ELSE
034900        MOVE IMR-SALARY-TXT (1:14)     TO WS-SALARIO-RESTO
035000     END-IF
035100
035200     MOVE ZERO                        TO CN-SALARIO-LARGO
035300     INSPECT WS-SALARIO-RESTO TALLYING CN-SALARIO-LARGO
035400        FOR CHARACTERS BEFORE INITIAL SPACE
035500
035600     IF CN-SALARIO-LARGO EQUAL ZERO
035700        OR CN-SALARIO-LARGO IS GREATER THAN 7
035800        SET SALARIO-88-MAL            TO TRUE
035900     ELSE
036000        COMPUTE CN-SALARIO-INICIO = 7 - CN-SALARIO-LARGO + 1
036100        MOVE WS-SALARIO-RESTO (1:CN-SALARIO-LARGO)
036200                TO WS-SALARIO-DIGITOS
036300                   (CN-SALARIO-INICIO:CN-SALARIO-LARGO)
036400        IF WS-SALARIO-DIGITOS IS NOT NUMERIC
036500           SET SALARIO-88-MAL         TO TRUE
036600        END-IF
036700     END-IF
036800
036900     IF SALARIO-88-MAL
037000        SET RET0-88-ERROR             TO TRUE
037100        MOVE CT-RUTINA                TO RET0-PROGRAMA
037200        MOVE CT-SALARY                TO RET0-VAR1-ERROR
037300        MOVE ME-SALARIO-INVALIDO      TO RET0-COD-ERROR
037400        MOVE 'INVALID SALARY VALUE'   TO RET0-MENSAJE
037500     ELSE
037600        MOVE WS-SALARIO-DIGITOS-R     TO WS-SALARIO-NUM
037700        IF WS-SALARIO-SIGNO EQUAL '-'
037800           COMPUTE WS-SALARIO-NUM = WS-SALARIO-NUM * -1
037900        END-IF
038000        IF WS-SALARIO-NUM IS LESS THAN ZERO
038100           SET RET0-88-ERROR          TO TRUE
038200           MOVE CT-RUTINA             TO RET0-PROGRAMA
038300           MOVE CT-SALARY             TO RET0-VAR1-ERROR
038400           MOVE ME-SALARIO-NEGATIVO   TO RET0-COD-ERROR
038500           MOVE 'SALARY MUST NOT BE NEGATIVE' TO RET0-MENSAJE
038600        ELSE
038700           MOVE WS-SALARIO-NUM        TO IMR-OUT-SALARY
038800        END-IF
038900     END-IF.
039000
039100 2300-VALIDA-SALARIO-EXIT.
039200     EXIT.
039300
039400*****************************************************************
039500*                   2400-VALIDA-STATUS                          *
039600*****************************************************************
039700 2400-VALIDA-STATUS.
039800
039900     IF IMR-STATUS-TXT EQUAL SPACES OR LOW-VALUES
040000        MOVE CT-STATUS-ACTIVE         TO IMR-OUT-STATUS
040100     ELSE
040200        MOVE IMR-STATUS-TXT           TO WS-STATUS-MAYUS
040300        INSPECT WS-STATUS-MAYUS CONVERTING
040400           CT-MINUSCULAS TO CT-MAYUSCULAS
040500        IF WS-STATUS-MAYUS EQUAL CT-STATUS-ACTIVE
040600           OR WS-STATUS-MAYUS EQUAL CT-STATUS-ONLEAVE
040700           OR WS-STATUS-MAYUS EQUAL CT-STATUS-TERM
040800           MOVE WS-STATUS-MAYUS       TO IMR-OUT-STATUS
040900        ELSE
041000           SET RET0-88-ERROR          TO TRUE
041100           MOVE CT-RUTINA             TO RET0-PROGRAMA
041200           MOVE CT-STATUS             TO RET0-VAR1-ERROR
041300           MOVE ME-STATUS-INVALIDO    TO RET0-COD-ERROR
041400           MOVE 'INVALID STATUS'      TO RET0-MENSAJE
041500        END-IF
041600     END-IF.
041700
041800 2400-VALIDA-STATUS-EXIT.
041900     EXIT.
042000
042100*****************************************************************
042200*                2500-VALIDA-DOMINIO-MAIL                       *
042300*****************************************************************
042400 2500-VALIDA-DOMINIO-MAIL.
042500
042600     MOVE IMR-EMAIL                   TO WS-EMAIL-MAYUS
042700     INSPECT WS-EMAIL-MAYUS CONVERTING
042800        CT-MINUSCULAS TO CT-MAYUSCULAS
042900
043000     IF WS-EMAIL-1A-LETRA EQUAL SPACE
043100        SET RET0-88-ERROR             TO TRUE
043200        MOVE CT-RUTINA                TO RET0-PROGRAMA
043300        MOVE CT-EMAIL                 TO RET0-VAR1-ERROR
043400        MOVE ME-DOMINIO-INVALIDO      TO RET0-COD-ERROR
043500        MOVE 'INVALID EMAIL DOMAIN'   TO RET0-MENSAJE
043600     ELSE
043700
043800     MOVE ZERO                        TO CN-LARGO-EMAIL
043900     INSPECT WS-EMAIL-MAYUS TALLYING CN-LARGO-EMAIL
044000        FOR CHARACTERS BEFORE INITIAL SPACE
044100
044200     IF CN-LARGO-EMAIL IS GREATER THAN 13
044300        COMPUTE CN-INICIO-DOMINIO = CN-LARGO-EMAIL - 13 + 1
044400        IF WS-EMAIL-MAYUS (CN-INICIO-DOMINIO:13)
044500                                   EQUAL CT-DOMINIO
044600           CONTINUE
044700        ELSE
044800           SET RET0-88-ERROR          TO TRUE
044900           MOVE CT-RUTINA             TO RET0-PROGRAMA
045000           MOVE CT-EMAIL              TO RET0-VAR1-ERROR
045100           MOVE ME-DOMINIO-INVALIDO   TO RET0-COD-ERROR
045200           MOVE 'INVALID EMAIL DOMAIN' TO RET0-MENSAJE
045300        END-IF
045400     ELSE
045500        SET RET0-88-ERROR             TO TRUE
045600        MOVE CT-RUTINA                TO RET0-PROGRAMA
045700        MOVE CT-EMAIL                 TO RET0-VAR1-ERROR
045800        MOVE ME-DOMINIO-INVALIDO      TO RET0-COD-ERROR
045900        MOVE 'INVALID EMAIL DOMAIN'   TO RET0-MENSAJE
046000     END-IF
046100     END-IF.
046200
046300 2500-VALIDA-DOMINIO-MAIL-EXIT.
046400     EXIT.
046500
046600*****************************************************************
046700*                           3000-FIN                            *
046800*****************************************************************
046900 3000-FIN.
047000
047100     GOBACK.
