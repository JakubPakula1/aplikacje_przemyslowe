000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CTXN0.                                  *
000300*                                                                *
000400* DESCRIPCION: REGISTRO DE TRANSACCION DE ACTUALIZACION DE       *
000500*              SUELDO (ARCHIVO SALTXN - SECUENCIAL FIJO 60).     *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 061 POSICIONES.                          *
001000*           PREFIJO  : TXN.                                     *
001100*                                                                *
001200* MODIFICACIONES                                                *
001300* ---------- ------------  ------------------------------------ *
001400* 17/05/1995 R.ALVAREZ     VERSION INICIAL.                     * TXN00001
001500******************************************************************
001600 05  NE8CTXN0.
001700     10 TXN-EMP-EMAIL                     PIC X(50).
001800     10 TXN-TYPE                          PIC X(01).
001900        88 TXN-88-SET                              VALUE 'S'.
002000        88 TXN-88-INCREASE                         VALUE 'I'.
002100     10 TXN-AMOUNT                        PIC S9(07)V9(02).
002200     10 FILLER                            PIC X(01).
002300******************************************************************
002400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 03      *
002500* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 061     *
002600******************************************************************
