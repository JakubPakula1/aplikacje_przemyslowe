000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CIMR0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA RUTINA DE VALIDACION    *
000500*              DE RENGLON DE IMPORTACION DE EMPLEADOS.           *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 164 POSICIONES.                          *
001000*           PREFIJO  : IMR.                                     *
001100*                                                                *
001200* MODIFICACIONES                                                *
001300* ---------- ------------  ------------------------------------ *
001400* 11/03/1994 R.ALVAREZ     VERSION INICIAL.                     * IMR00001
001500******************************************************************
001600 05  NE8CIMR0.
001700     10 IMR-ENTRADA.
001800        15 IMR-FIRST-NAME                 PIC X(20).
001900        15 IMR-LAST-NAME                  PIC X(25).
002000        15 IMR-EMAIL                      PIC X(50).
002100        15 IMR-COMPANY                    PIC X(30).
002200        15 IMR-POSITION                   PIC X(12).
002300        15 IMR-SALARY-TXT                 PIC X(15).
002400        15 IMR-STATUS-TXT                 PIC X(10).
002500     10 IMR-SALIDA.
002600        15 IMR-OUT-SALARY                 PIC S9(07)V9(02)
002700                                           COMP-3.
002800        15 IMR-OUT-STATUS                 PIC X(10).
002900     10 FILLER                            PIC X(01).
003000******************************************************************
003100* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 09      *
003200* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 164     *
003300******************************************************************
