000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CAUD0.                                  *
000300*                                                                *
000400* DESCRIPCION: REGISTRO DE AUDITORIA DE ACTUALIZACIONES DE       *
000500*              SUELDO (ARCHIVO AUDFILE - EXTEND).                *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 125 POSICIONES.                          *
001000*           PREFIJO  : AUD.                                     *
001100*                                                                *
001200* MODIFICACIONES                                                *
001300* ---------- ------------  ------------------------------------ *
001400* 17/05/1995 R.ALVAREZ     VERSION INICIAL.                     * AUD00001
001500******************************************************************
001600 05  NE8CAUD0.
001700     10 AUD-TIMESTAMP                     PIC X(19).
001800     10 FILLER                            PIC X(01).
001900     10 AUD-MESSAGE                       PIC X(100).
002000     10 FILLER                            PIC X(05).
002100******************************************************************
002200* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 02      *
002300* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 125     *
002400******************************************************************
