000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CSLR0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA RUTINA DE VALIDACION Y  *
000500*              CALCULO DE ACTUALIZACION DE SUELDO.               *
000600*              (ADAPTADO DEL AREA DE INCREMENTO NEEC0001).       *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 014 POSICIONES.                          *
001100*           PREFIJO  : SLR.                                     *
001200*                                                                *
001300* MODIFICACIONES                                                *
001400* ---------- ------------  ------------------------------------ *
001500* 17/05/1995 R.ALVAREZ     VERSION INICIAL.                     * SLR00001
001600******************************************************************
001700 05  NE8CSLR0.
001800     10 SLR-TXN-TYPE                      PIC X(01).
001900        88 SLR-88-SET                              VALUE 'S'.
002000        88 SLR-88-INCREASE                         VALUE 'I'.
002100     10 SLR-TXN-AMOUNT                    PIC S9(07)V9(02)
002200                                           COMP-3.
002300     10 SLR-CURRENT-SALARY                PIC S9(07)V9(02)
002400                                           COMP-3.
002500     10 SLR-NEW-SALARY                    PIC S9(07)V9(02)
002600                                           COMP-3.
002700     10 FILLER                            PIC X(01).
002800******************************************************************
002900* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 04      *
003000* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 014     *
003100******************************************************************
