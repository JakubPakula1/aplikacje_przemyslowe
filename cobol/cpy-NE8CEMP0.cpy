000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CEMP0.                                  *
000300*                                                                *
000400* DESCRIPCION: AREA DE COMUNICACION PARA REGISTRO DE EMPLEADO    *
000500*              DEL PADRON TECHCORP (TABLA EN MEMORIA NE8B9000).  *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 175 POSICIONES.                          *
001000*           PREFIJO  : EMP.                                     *
001100*                                                                *
001200* MODIFICACIONES                                                *
001300* ---------- ------------  ------------------------------------ *
001400* 11/03/1994 R.ALVAREZ     VERSION INICIAL - PADRON TECHCORP.    *EMP00001
001500* 06/09/1999 R.ALVAREZ     AJUSTE Y2K - EMP-STATUS A X(10).      *EMP00002
001600******************************************************************
001700 05  NE8CEMP0.
001800     10 EMP-ID                            PIC 9(07).
001900     10 EMP-FIRST-NAME                    PIC X(20).
002000     10 EMP-LAST-NAME                     PIC X(25).
002100     10 EMP-EMAIL                         PIC X(50).
002200     10 EMP-COMPANY                       PIC X(30).
002300     10 EMP-POSITION                      PIC X(12).
002400     10 EMP-SALARY                        PIC S9(07)V9(02) COMP-3.
002500     10 EMP-STATUS                        PIC X(10).
002600     10 FILLER                            PIC X(16).
002700******************************************************************
002800* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 09      *
002900* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 175     *
003000******************************************************************
