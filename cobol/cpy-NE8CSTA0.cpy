000100******************************************************************
000200* NOMBRE DEL OBJETO:  NE8CSTA0.                                  *
000300*                                                                *
000400* DESCRIPCION: REGISTRO DE ESTADISTICA DE EMPLEADOS POR EMPRESA  *
000500*              (TABLA EN MEMORIA Y LINEA DETALLE DE RPTFILE).    *
000600*                                                                *
000700* -------------------------------------------------------------- *
000800*                                                                *
000900*           LONGITUD : 106 POSICIONES.                          *
001000*           PREFIJO  : CS.                                      *
001100*                                                                *
001200* MODIFICACIONES                                                *
001300* ---------- ------------  ------------------------------------ *
001400* 20/05/1995 R.ALVAREZ     VERSION INICIAL.                     * STA00001
001500******************************************************************
001600 05  NE8CSTA0.
001700     10 CS-COMPANY                        PIC X(30).
001800     10 CS-EMP-COUNT                      PIC 9(05).
001900     10 CS-AVG-SALARY                     PIC 9(07)V9(02) COMP-3.
002000     10 CS-MAX-SALARY                     PIC 9(07)V9(02) COMP-3.
002100     10 CS-TOP-EARNER                     PIC X(46).
002200     10 FILLER                            PIC X(01).
002300******************************************************************
002400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 05      *
002500* THE LENGHT OF COLUMNS DESCRIBED BY THIS DECLARATION IS 106     *
002600******************************************************************
