000100******************************************************************
000200* Program name:    NE8B9000.                                    *
000300* Original author: R.ALVAREZ.                                   *
000400*                                                               *
000500* Maintenence Log                                               *
000600* Date       Author        Maintenance Requirement.             *
000700* ---------- ------------  -------------------------------------*
000800* 11/03/1994 R.ALVAREZ     Initial Version - proceso de altas.   *B9000001
000900* 17/05/1995 R.ALVAREZ     Se agrega proceso de actualizacion    *B9000002
001000*                          de sueldos y bitacora de auditoria.   *B9000002
001100* 20/05/1995 R.ALVAREZ     Se agrega estadistica por empresa y   *B9000003
001200*                          reporte impreso de 132 columnas.      *B9000003
001300* 19/11/1998 R.ALVAREZ     Y2K - se normaliza el siglo de la     *B9000004
001400*                          fecha de proceso obtenida del sistema.*B9000004
001500* 14/02/2001 M.SOSA        TKT-04471 se corrige comparacion de   *B9000005
001600*                          correo en mayuscula/minuscula.        *B9000005
001700* 09/09/2003 M.SOSA        TKT-05180 se excluyen companias en    *B9000006
001800*                          blanco del reporte de estadisticas.   *B9000006
001900* 14/01/2004 J.FERRER      TKT-05640 la primer lectura de EMPIN  *B9000007
002000*                          (encabezado) se procesaba como dato,  *B9000007
002100*                          generando un rechazo espureo en cada  *B9000007
002200*                          corrida; se descarta explicitamente.  *B9000007
002300* 02/03/2004 J.FERRER      TKT-05711 se agrega filtro por        *B9000008
002400*                          compania y orden por apellido del     *B9000008
002500*                          extracto, parametrizado via PARM de   *B9000008
002600*                          ejecucion (ver 1000-INICIO).          *B9000008
002700* 29/03/2004 J.FERRER      TKT-05738 el total general del reporte*B9000009
002800*                          de estadisticas promediaba el sueldo  *B9000009
002900*                          BASE de la posicion en vez del sueldo *B9000009
003000*                          real; se acumula CN-SUMA-SALARIO-REAL *B9000009
003100*                          y se promedia esa suma en el total.   *B9000009
003200*****************************************************************
003300*****************************************************************
003400*                                                               *
003500*          I D E N T I F I C A T I O N  D I V I S I O N         *
003600*                                                               *
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.  NE8B9000.
004000 AUTHOR. RAUL ALVAREZ.
004100 INSTALLATION. TECHCORP IBM Z/OS.
004200 DATE-WRITTEN. 11/03/1994.
004300 DATE-COMPILED. 11/03/1994.
004400 SECURITY. CONFIDENTIAL.
004500*****************************************************************
004600*                                                               *
004700*             E N V I R O N M E N T   D I V I S I O N           *
004800*                                                               *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500
005600 INPUT-OUTPUT SECTION.
005700
005800*****************************************************************
005900*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
006000*****************************************************************
006100 FILE-CONTROL.
006200
006300     SELECT EMPIN   ASSIGN TO EMPIN
006400            ORGANIZATION IS LINE SEQUENTIAL.
006500
006600     SELECT SALTXN  ASSIGN TO SALTXN
006700            ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT EMPOUT  ASSIGN TO EMPOUT
007000            ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT ERRFILE ASSIGN TO ERRFILE
007300            ORGANIZATION IS LINE SEQUENTIAL.
007400
007500     SELECT AUDFILE ASSIGN TO AUDFILE
007600            ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT RPTFILE ASSIGN TO RPTFILE
007900            ORGANIZATION IS LINE SEQUENTIAL.
008000*****************************************************************
008100*                                                               *
008200*                      D A T A   D I V I S I O N                *
008300*                                                               *
008400*****************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  EMPIN
008900     RECORDING MODE IS V.
009000 01  REG-EMPIN                     PIC X(200).
009100
009200 FD  SALTXN
009300     RECORDING MODE IS F
009400     BLOCK CONTAINS 0 RECORDS
009500     RECORD CONTAINS 60 CHARACTERS.
009600 01  REG-SALTXN                    PIC X(060).
009700
009800 FD  EMPOUT
009900     RECORDING MODE IS V.
010000 01  REG-EMPOUT                    PIC X(132).
010100
010200 FD  ERRFILE
010300     RECORDING MODE IS V.
010400 01  REG-ERRFILE.
010500     COPY NE8CIER0.
010600
010700 FD  AUDFILE
010800     RECORDING MODE IS V.
010900 01  REG-AUDFILE.
011000     COPY NE8CAUD0.
011100
011200 FD  RPTFILE
011300     RECORDING MODE IS V.
011400 01  REG-RPTFILE                   PIC X(132).
011500
011600 WORKING-STORAGE SECTION.
011700
011800*****************************************************************
011900*                    DEFINICION DE CONSTANTES                   *
012000*****************************************************************
012100 01  CT-CONSTANTES.
012200     05 CT-1                       PIC 9(01) VALUE 1.
012300     05 CT-NE8CIMP0                PIC X(08) VALUE 'NE8CIMP0'.
012400     05 CT-NE8CSAL0                PIC X(08) VALUE 'NE8CSAL0'.
012500     05 CT-MAX-EMPLEADOS           PIC 9(04) VALUE 0500.
012600     05 CT-MAX-COMPANIAS           PIC 9(04) VALUE 0050.
012700     05 CT-MINUSCULAS              PIC X(26) VALUE
012800        'abcdefghijklmnopqrstuvwxyz'.
012900     05 CT-MAYUSCULAS              PIC X(26) VALUE
013000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013100     05 FILLER                     PIC X(01) VALUE SPACE.
013200
013300*****************************************************************
013400*                    DEFINICION DE CONTADORES                   *
013500*****************************************************************
013600 01  CN-CONTADORES.
013700     05 CN-NUM-LINEA               PIC S9(05) COMP VALUE ZERO.
013800     05 CN-IMPORTADOS              PIC S9(05) COMP VALUE ZERO.
013900     05 CN-ERRORES-IMPORT          PIC S9(05) COMP VALUE ZERO.
014000     05 CN-TXN-PROCESADAS          PIC S9(05) COMP VALUE ZERO.
014100     05 CN-TXN-RECHAZADAS          PIC S9(05) COMP VALUE ZERO.
014200     05 CN-SUMA-BASE               PIC S9(09) COMP-3 VALUE ZERO.
014300     05 CN-SUMA-SALARIO-REAL       PIC S9(09)V9(02) COMP-3 VALUE ZERO.
014310     05 CN-PROMEDIO-BASE           PIC S9(07)V9(02) COMP-3 VALUE ZERO.
014400     05 CN-EMP-CANT-AUX            PIC S9(05) COMP VALUE ZERO.
014500     05 FILLER                     PIC X(01) VALUE SPACE.
014600
014700*****************************************************************
014800*                     DEFINICION DE SWITCHES                    *
014900*****************************************************************
015000 01  SW-SWITCHES.
015100     05 SW-FIN-EMPIN               PIC X(01) VALUE 'N'.
015200        88 SI-FIN-EMPIN                       VALUE 'S'.
015300        88 NO-FIN-EMPIN                       VALUE 'N'.
015400     05 SW-FIN-SALTXN              PIC X(01) VALUE 'N'.
015500        88 SI-FIN-SALTXN                      VALUE 'S'.
015600        88 NO-FIN-SALTXN                      VALUE 'N'.
015700     05 SW-DUPLICADO               PIC X(01) VALUE 'N'.
015800        88 DUPLICADO-88-SI                    VALUE 'S'.
015900        88 DUPLICADO-88-NO                    VALUE 'N'.
016000     05 SW-ENCONTRADO              PIC X(01) VALUE 'N'.
016100        88 ENCONTRADO-88-SI                   VALUE 'S'.
016200        88 ENCONTRADO-88-NO                   VALUE 'N'.
016300     05 SW-FILTRA-COMPANIA         PIC X(01) VALUE 'N'.
016400        88 FILTRA-88-SI                       VALUE 'S'.
016500        88 FILTRA-88-NO                       VALUE 'N'.
016600     05 SW-ORDENA-APELLIDO         PIC X(01) VALUE 'N'.
016700        88 ORDENA-88-SI                       VALUE 'S'.
016800        88 ORDENA-88-NO                       VALUE 'N'.
016900     05 FILLER                     PIC X(01) VALUE SPACE.
017000
017100*****************************************************************
017200*                 DEFINICION DE FECHA DE PROCESO                *
017300*****************************************************************
017400 01  WS-FECHA-SISTEMA-AAMMDD       PIC 9(06) VALUE ZERO.
017500 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA-AAMMDD.
017600     05 WS-FS-AA                   PIC 9(02).
017700     05 WS-FS-MM                   PIC 9(02).
017800     05 WS-FS-DD                   PIC 9(02).
017900
018000 01  WS-HORA-SISTEMA               PIC 9(08) VALUE ZERO.
018100 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
018200     05 WS-HS-HH                   PIC 9(02).
018300     05 WS-HS-MM                   PIC 9(02).
018400     05 WS-HS-SS                   PIC 9(02).
018500     05 WS-HS-CC                   PIC 9(02).
018600
018700 01  WS-SIGLO                      PIC 9(02) VALUE ZERO.
018800 01  WS-FECHA-AAAA                 PIC 9(04) VALUE ZERO.
018900 01  WS-FECHA-TEXTO-10             PIC X(10) VALUE SPACES.
019000 01  WS-TIMESTAMP-19               PIC X(19) VALUE SPACES.
019100
019200*****************************************************************
019300*                 DEFINICION DE AREAS DE TRABAJO                *
019400*****************************************************************
019500 01  WS-NE8CEMP0-01.
019600     COPY NE8CEMP0.
019700
019800 01  WS-CAMPOS-IMPORT.
019900     05 WS-F1                      PIC X(20).
020000     05 WS-F2                      PIC X(25).
020100     05 WS-F3                      PIC X(50).
020200     05 WS-F4                      PIC X(30).
020300     05 WS-F5                      PIC X(12).
020400     05 WS-F6                      PIC X(15).
020500     05 WS-F7                      PIC X(10).
020600     05 WS-NUM-CAMPOS              PIC S9(04) COMP VALUE ZERO.
020700     05 FILLER                     PIC X(01) VALUE SPACE.
020800
020900 01  WS-COMPARA-EMAIL.
021000     05 WS-EMAIL-NUEVO-MAYUS       PIC X(50) VALUE SPACES.
021100     05 WS-EMAIL-TABLA-MAYUS       PIC X(50) VALUE SPACES.
021200     05 FILLER                     PIC X(01) VALUE SPACE.
021300
021400*****************************************************************
021500*         AREAS DE COMPARACION PARA FILTRO DE COMPANIA          *
021600*         Y ORDEN POR APELLIDO DEL EXTRACTO (TKT-05711)         *
021700*****************************************************************
021800 01  WS-COMPARA-COMPANIA.
021900     05 WS-COMPANIA-EMP-MAYUS      PIC X(30) VALUE SPACES.
022000     05 WS-FILTRO-COMPANIA-MAYUS   PIC X(30) VALUE SPACES.
022100     05 FILLER                     PIC X(01) VALUE SPACE.
022200
022300 01  WS-COMPARA-APELLIDO.
022400     05 WS-APELLIDO-1-MAYUS        PIC X(25) VALUE SPACES.
022500     05 WS-APELLIDO-2-MAYUS        PIC X(25) VALUE SPACES.
022600     05 FILLER                     PIC X(01) VALUE SPACE.
022700
022800 01  WS-LONGITUDES.
022900     05 WS-LEN-1                   PIC S9(04) COMP VALUE ZERO.
023000     05 WS-LEN-2                   PIC S9(04) COMP VALUE ZERO.
023100     05 WS-LEN-3                   PIC S9(04) COMP VALUE ZERO.
023200     05 WS-LEN-4                   PIC S9(04) COMP VALUE ZERO.
023300     05 WS-LEN-5                   PIC S9(04) COMP VALUE ZERO.
023400     05 WS-LEN-6                   PIC S9(04) COMP VALUE ZERO.
023500     05 WS-SAL-LSP                 PIC S9(04) COMP VALUE ZERO.
023600     05 WS-SAL-INICIO              PIC S9(04) COMP VALUE ZERO.
023700     05 FILLER                     PIC X(01) VALUE SPACE.
023800
023900 01  WS-SALARIO-ED                 PIC ZZZZZZ9.99.
024000 01  WS-SALARIO-ED-ALT REDEFINES WS-SALARIO-ED
024100                                   PIC X(10).
024110
024120 01  WS-PROMEDIO-BASE-ED           PIC ZZZZZZ9.99.
024200
024300 01  WS-NE8CSTA0-01.
024400     COPY NE8CSTA0.
024500
024600 01  WS-LINEA-DETALLE.
024700     05 LD-COMPANY                 PIC X(30).
024800     05 FILLER                     PIC X(01).
024900     05 LD-EMPLOYEES               PIC ZZZZ9.
025000     05 FILLER                     PIC X(04).
025100     05 LD-AVG-SALARY              PIC ZZZZZZ9.99.
025200     05 FILLER                     PIC X(01).
025300     05 LD-MAX-SALARY              PIC ZZZZZZ9.99.
025400     05 FILLER                     PIC X(01).
025500     05 LD-TOP-EARNER              PIC X(46).
025600     05 FILLER                     PIC X(24).
025700
025800*****************************************************************
025900*              TABLA DE EMPLEADOS EN MEMORIA (NE8B-EMP)         *
026000*****************************************************************
026100 01  NE8B-EMPLEADOS.
026200     05 NE8B-EMP-CANT              PIC S9(05) COMP VALUE ZERO.
026300     05 NE8B-EMP-ENTRADA OCCURS 1 TO 500 TIMES
026400              DEPENDING ON NE8B-EMP-CANT
026500              INDEXED BY IDX-EMP IDX-EMP-SORT.
026600        10 NE8B-EMP-ID             PIC 9(07).
026700        10 NE8B-EMP-FIRST-NAME     PIC X(20).
026800        10 NE8B-EMP-LAST-NAME      PIC X(25).
026900        10 NE8B-EMP-EMAIL          PIC X(50).
027000        10 NE8B-EMP-COMPANY        PIC X(30).
027100        10 NE8B-EMP-POSITION       PIC X(12).
027200        10 NE8B-EMP-SALARY         PIC S9(07)V9(02) COMP-3.
027300        10 NE8B-EMP-STATUS         PIC X(10).
027400        10 FILLER                  PIC X(05).
027500
027600 01  NE8B-EMP-ENTRADA-AUX.
027700     05 AUX-EMP-ID                 PIC 9(07).
027800     05 AUX-EMP-FIRST-NAME         PIC X(20).
027900     05 AUX-EMP-LAST-NAME          PIC X(25).
028000     05 AUX-EMP-EMAIL              PIC X(50).
028100     05 AUX-EMP-COMPANY            PIC X(30).
028200     05 AUX-EMP-POSITION           PIC X(12).
028300     05 AUX-EMP-SALARY             PIC S9(07)V9(02) COMP-3.
028400     05 AUX-EMP-STATUS             PIC X(10).
028500     05 FILLER                     PIC X(05).
028600
028700*****************************************************************
028800*              TABLA DE COMPANIAS EN MEMORIA (NE8B-COMP)        *
028900*****************************************************************
029000 01  NE8B-COMPANIAS.
029100     05 NE8B-COMP-CANT             PIC S9(04) COMP VALUE ZERO.
029200     05 NE8B-COMP-ENTRADA OCCURS 1 TO 50 TIMES
029300              DEPENDING ON NE8B-COMP-CANT
029400              INDEXED BY IDX-COMP IDX-SORT.
029500        10 NE8B-COMP-NOMBRE        PIC X(30).
029600        10 NE8B-COMP-CANT-EMP      PIC S9(05) COMP VALUE ZERO.
029700        10 NE8B-COMP-SUMA-SUELDO   PIC S9(09)V9(02) COMP-3
029800                                   VALUE ZERO.
029900        10 NE8B-COMP-MAX-SUELDO    PIC S9(07)V9(02) COMP-3
030000                                   VALUE ZERO.
030100        10 NE8B-COMP-TOP-EARNER    PIC X(46) VALUE SPACES.
030200        10 FILLER                  PIC X(05).
030300
030400 01  NE8B-COMP-ENTRADA-AUX.
030500     05 AUX-COMP-NOMBRE            PIC X(30).
030600     05 AUX-COMP-CANT-EMP          PIC S9(05) COMP VALUE ZERO.
030700     05 AUX-COMP-SUMA-SUELDO       PIC S9(09)V9(02) COMP-3
030800                                   VALUE ZERO.
030900     05 AUX-COMP-MAX-SUELDO        PIC S9(07)V9(02) COMP-3
031000                                   VALUE ZERO.
031100     05 AUX-COMP-TOP-EARNER        PIC X(46) VALUE SPACES.
031200     05 FILLER                     PIC X(05).
031300
031400*****************************************************************
031500*         TABLA DE EXCEPCIONES SALARIO VS BASE DE CARGO         *
031600*****************************************************************
031700 01  NE8B-EXCEPCIONES.
031800     05 NE8B-EXC-CANT              PIC S9(05) COMP VALUE ZERO.
031900     05 NE8B-EXC-ENTRADA OCCURS 1 TO 500 TIMES
032000              DEPENDING ON NE8B-EXC-CANT
032100              INDEXED BY IDX-EXC.
032200        10 NE8B-EXC-NOMBRE         PIC X(46).
032300        10 NE8B-EXC-SALARIO        PIC S9(07)V9(02) COMP-3.
032400        10 NE8B-EXC-BASE           PIC S9(07)V9(02) COMP-3.
032500        10 FILLER                  PIC X(04).
032600
032700*****************************************************************
032800*              CONTADOR DE EMPLEADOS POR CARGO (POSICION)       *
032900*****************************************************************
033000 01  NE8B-CONTADOR-POSICIONES.
033100     05 CN-POS-COUNT OCCURS 5 TIMES PIC S9(05) COMP VALUE ZERO.
033200     05 FILLER                     PIC X(01) VALUE SPACE.
033300
033400 01  WS-MAX-BASE-SUELDO            PIC S9(07)V9(02) COMP-3
033500                                    VALUE ZERO.
033600 01  WS-MAX-BASE-EMPLEADO          PIC X(46) VALUE SPACES.
033700 01  WS-NOMBRE-COMPLETO            PIC X(46) VALUE SPACES.
033800
033900*****************************************************************
034000*                    TABLA DE CARGOS DE LA EMPRESA               *
034100*****************************************************************
034200 01  WS-NE8CPOS0-01.
034300     COPY NE8CPOS0.
034400
034500*****************************************************************
034600*                     DEFINICION DE COPYBOOKS                   *
034700*****************************************************************
034800 01  WS-NE8CIMR0-01.
034900     COPY NE8CIMR0.
035000 01  WS-NE8CTXN0-01.
035100     COPY NE8CTXN0.
035200 01  WS-NE8CSLR0-01.
035300     COPY NE8CSLR0.
035400 01  WS-NE8CRET0-01.
035500     COPY NE8CRET0.
035600
035700*****************************************************************
035800*                     DEFINICION DE LINKAGE                     *
035900*                                                               *
036000*  PARM DE EJECUCION (EXEC PGM=NE8B9000,PARM='...') - TKT-05711 *
036100*  BYTE  1    : INDICADOR DE ORDEN DEL EXTRACTO.                *
036200*               'S' = ORDENAR POR APELLIDO (ASCENDENTE,         *
036300*                     INDISTINTO MAYUS/MINUS); CUALQUIER OTRO    *
036400*                     VALOR DEJA EL EXTRACTO EN ORDEN DE ALTA.   *
036500*  BYTES 2-31 : FILTRO DE COMPANIA (COMPARACION EXACTA,         *
036600*               INDISTINTO MAYUS/MINUS). SE APLICA SOLO SI LA   *
036700*               PARM TIENE LONGITUD MAYOR A 1; EN ESE CASO UN   *
036800*               FILTRO EN BLANCO NO DEVUELVE NINGUN EMPLEADO.   *
036900*               PARM AUSENTE O DE 1 BYTE = EXTRACTO COMPLETO.   *
037000*****************************************************************
037100 LINKAGE SECTION.
037200 01  WS-PARM-AREA.
037300     05 WS-PARM-LONGITUD           PIC S9(04) COMP.
037400     05 WS-PARM-DATOS.
037500        10 WS-PARM-ORDEN           PIC X(01).
037600        10 WS-PARM-COMPANIA        PIC X(30).
037700        10 FILLER                  PIC X(01).
037800
037900*****************************************************************
038000*                                                               *
038100*              P R O C E D U R E   D I V I S I O N              *
038200*                                                               *
038300*****************************************************************
038400 PROCEDURE DIVISION USING WS-PARM-AREA.
038500*****************************************************************
038600*                            MAIN LINE                          *
038700*****************************************************************
038800 0000-MAINLINE.
038900
039000     PERFORM 1000-INICIO
039100        THRU 1000-INICIO-EXIT
039200
039300     PERFORM 2000-IMPORTA-EMPLEADOS
039400        THRU 2000-IMPORTA-EMPLEADOS-EXIT
039500
039600     PERFORM 3000-ACTUALIZA-SALARIOS
039700        THRU 3000-ACTUALIZA-SALARIOS-EXIT
039800
039900     PERFORM 4000-CALCULA-ESTADISTICAS
040000        THRU 4000-CALCULA-ESTADISTICAS-EXIT
040100
040200     PERFORM 5000-ESCRIBE-REPORTES
040300        THRU 5000-ESCRIBE-REPORTES-EXIT
040400
040500     PERFORM 9000-FIN
040600        THRU 9000-FIN-EXIT.
040700
040800*****************************************************************
040900*                           1000-INICIO                         *
041000*****************************************************************
041100 1000-INICIO.
041200
041300     OPEN INPUT  EMPIN
041400     OPEN INPUT  SALTXN
041500     OPEN OUTPUT EMPOUT
041600     OPEN OUTPUT ERRFILE
041700     OPEN EXTEND AUDFILE
041800     OPEN OUTPUT RPTFILE
041900
042000     ACCEPT WS-FECHA-SISTEMA-AAMMDD FROM DATE
042100     ACCEPT WS-HORA-SISTEMA         FROM TIME
042200
042300     IF WS-FS-AA IS LESS THAN 50
042400        MOVE 20                     TO WS-SIGLO
042500     ELSE
042600        MOVE 19                     TO WS-SIGLO
042700     END-IF
042800
042900     COMPUTE WS-FECHA-AAAA = WS-SIGLO * 100 + WS-FS-AA
043000
043100     STRING WS-FECHA-AAAA   DELIMITED BY SIZE
043200            '-'             DELIMITED BY SIZE
043300            WS-FS-MM        DELIMITED BY SIZE
043400            '-'             DELIMITED BY SIZE
043500            WS-FS-DD        DELIMITED BY SIZE
043600            INTO WS-FECHA-TEXTO-10
043700
043800     STRING WS-FECHA-TEXTO-10 DELIMITED BY SIZE
043900            ' '                DELIMITED BY SIZE
044000            WS-HS-HH           DELIMITED BY SIZE
044100            ':'                DELIMITED BY SIZE
044200            WS-HS-MM           DELIMITED BY SIZE
044300            ':'                DELIMITED BY SIZE
044400            WS-HS-SS           DELIMITED BY SIZE
044500            INTO WS-TIMESTAMP-19
044600
044700*    TKT-05711 - SE INTERPRETA LA PARM DE EJECUCION PARA EL
044800*    FILTRO DE COMPANIA Y EL ORDEN POR APELLIDO DEL EXTRACTO.
044900     SET FILTRA-88-NO                 TO TRUE
045000     SET ORDENA-88-NO                 TO TRUE
045100     MOVE SPACES                      TO WS-FILTRO-COMPANIA-MAYUS
045200
045300     IF WS-PARM-LONGITUD IS GREATER THAN ZERO
045400        IF WS-PARM-ORDEN EQUAL 'S'
045500           SET ORDENA-88-SI           TO TRUE
045600        END-IF
045700        IF WS-PARM-LONGITUD IS GREATER THAN 1
045800           SET FILTRA-88-SI           TO TRUE
045900           MOVE WS-PARM-COMPANIA      TO WS-FILTRO-COMPANIA-MAYUS
046000           INSPECT WS-FILTRO-COMPANIA-MAYUS CONVERTING
046100              CT-MINUSCULAS TO CT-MAYUSCULAS
046200        END-IF
046300     END-IF.
046400
046500 1000-INICIO-EXIT.
046600     EXIT.
046700
046800*****************************************************************
046900*                    2000-IMPORTA-EMPLEADOS                     *
047000*****************************************************************
047100 2000-IMPORTA-EMPLEADOS.
047200
047300*    TKT-05640 - LA PRIMER LINEA DEL ARCHIVO ES EL ENCABEZADO
047400*    Y SE DESCARTA SIN PROCESAR, CONTANDOLA COMO LINEA 1.
047500     PERFORM 2050-DESCARTA-ENCABEZADO
047600        THRU 2050-DESCARTA-ENCABEZADO-EXIT
047700
047800     READ EMPIN INTO REG-EMPIN
047900          AT END
048000          SET SI-FIN-EMPIN         TO TRUE
048100     END-READ
048200
048300     IF NO-FIN-EMPIN
048400        ADD CT-1                   TO CN-NUM-LINEA
048500     END-IF
048600
048700     PERFORM 2110-LEE-SIGUIENTE
048800        THRU 2110-LEE-SIGUIENTE-EXIT
048900       UNTIL SI-FIN-EMPIN
049000
049100     DISPLAY '***********************************************'
049200     DISPLAY 'NE8B9000 - RESUMEN DE IMPORTACION'
049300     DISPLAY 'EMPLEADOS IMPORTADOS : ' CN-IMPORTADOS
049400     DISPLAY 'LINEAS RECHAZADAS    : ' CN-ERRORES-IMPORT
049500     DISPLAY '***********************************************'.
049600
049700 2000-IMPORTA-EMPLEADOS-EXIT.
049800     EXIT.
049900
050000*****************************************************************
050100*                  2050-DESCARTA-ENCABEZADO                      *
050200*****************************************************************
050300 2050-DESCARTA-ENCABEZADO.
050400
050500     READ EMPIN INTO REG-EMPIN
050600          AT END
050700          SET SI-FIN-EMPIN         TO TRUE
050800     END-READ
050900
051000     IF NO-FIN-EMPIN
051100        ADD CT-1                   TO CN-NUM-LINEA
051200     END-IF.
051300
051400 2050-DESCARTA-ENCABEZADO-EXIT.
051500     EXIT.
051600
051700*****************************************************************
051800*                     2110-LEE-SIGUIENTE                        *
051900*****************************************************************
052000 2110-LEE-SIGUIENTE.
052100
052200     PERFORM 2200-PROCESA-LINEA
052300        THRU 2200-PROCESA-LINEA-EXIT
052400
052500     READ EMPIN INTO REG-EMPIN
052600          AT END
052700          SET SI-FIN-EMPIN         TO TRUE
052800     END-READ
052900
053000     IF NO-FIN-EMPIN
053100        ADD CT-1                   TO CN-NUM-LINEA
053200     END-IF.
053300
053400 2110-LEE-SIGUIENTE-EXIT.
053500     EXIT.
053600
053700*****************************************************************
053800*                    2200-PROCESA-LINEA                         *
053900*****************************************************************
054000 2200-PROCESA-LINEA.
054100
054200     MOVE SPACES                   TO WS-F1 WS-F2 WS-F3 WS-F4
054300                                       WS-F5 WS-F6 WS-F7
054400     MOVE ZERO                     TO WS-NUM-CAMPOS
054500     SET RET0-88-OK                TO TRUE
054600
054700     UNSTRING REG-EMPIN DELIMITED BY ';'
054800              INTO WS-F1 WS-F2 WS-F3 WS-F4 WS-F5 WS-F6 WS-F7
054900              TALLYING IN WS-NUM-CAMPOS
055000     END-UNSTRING
055100
055200     IF WS-NUM-CAMPOS IS LESS THAN 6
055300        MOVE 'INVALID NUMBER OF COLUMNS' TO RET0-MENSAJE
055400        PERFORM 2500-ESCRIBE-ERROR-IMPORT
055500           THRU 2500-ESCRIBE-ERROR-IMPORT-EXIT
055600     ELSE
055700        MOVE WS-F1                 TO IMR-FIRST-NAME
055800        MOVE WS-F2                 TO IMR-LAST-NAME
055900        MOVE WS-F3                 TO IMR-EMAIL
056000        MOVE WS-F4                 TO IMR-COMPANY
056100        MOVE WS-F5                 TO IMR-POSITION
056200        MOVE WS-F6                 TO IMR-SALARY-TXT
056300        IF WS-NUM-CAMPOS IS GREATER THAN 6
056400           MOVE WS-F7              TO IMR-STATUS-TXT
056500        ELSE
056600           MOVE SPACES             TO IMR-STATUS-TXT
056700        END-IF
056800
056900        CALL CT-NE8CIMP0 USING WS-NE8CIMR0-01 WS-NE8CRET0-01
057000
057100        IF RET0-88-ERROR
057200           PERFORM 2500-ESCRIBE-ERROR-IMPORT
057300              THRU 2500-ESCRIBE-ERROR-IMPORT-EXIT
057400        ELSE
057500           PERFORM 2300-BUSCA-DUPLICADO
057600              THRU 2300-BUSCA-DUPLICADO-EXIT
057700           IF DUPLICADO-88-SI
057800              MOVE 'DUPLICATE EMAIL'     TO RET0-MENSAJE
057900              PERFORM 2500-ESCRIBE-ERROR-IMPORT
058000                 THRU 2500-ESCRIBE-ERROR-IMPORT-EXIT
058100           ELSE
058200              PERFORM 2400-AGREGA-EMPLEADO
058300                 THRU 2400-AGREGA-EMPLEADO-EXIT
058400           END-IF
058500        END-IF
058600     END-IF.
058700
058800 2200-PROCESA-LINEA-EXIT.
058900     EXIT.
059000
059100*****************************************************************
059200*                   2300-BUSCA-DUPLICADO                        *
059300*****************************************************************
059400 2300-BUSCA-DUPLICADO.
059500
059600     SET DUPLICADO-88-NO           TO TRUE
059700     MOVE IMR-EMAIL                TO WS-EMAIL-NUEVO-MAYUS
059800     INSPECT WS-EMAIL-NUEVO-MAYUS CONVERTING
059900        CT-MINUSCULAS TO CT-MAYUSCULAS
060000
060100     IF NE8B-EMP-CANT IS GREATER THAN ZERO
060200        PERFORM 2310-COMPARA-EMAIL-DUP
060300           THRU 2310-COMPARA-EMAIL-DUP-EXIT
060400          VARYING IDX-EMP FROM 1 BY 1
060500            UNTIL IDX-EMP IS GREATER THAN NE8B-EMP-CANT
060600               OR DUPLICADO-88-SI
060700     END-IF.
060800
060900 2300-BUSCA-DUPLICADO-EXIT.
061000     EXIT.
061100
061200*****************************************************************
061300*               2310-COMPARA-EMAIL-DUP                          *
061400*****************************************************************
061500 2310-COMPARA-EMAIL-DUP.
061600
061700     MOVE NE8B-EMP-EMAIL (IDX-EMP) TO WS-EMAIL-TABLA-MAYUS
061800     INSPECT WS-EMAIL-TABLA-MAYUS CONVERTING
061900        CT-MINUSCULAS TO CT-MAYUSCULAS
062000
062100     IF WS-EMAIL-TABLA-MAYUS EQUAL WS-EMAIL-NUEVO-MAYUS
062200        SET DUPLICADO-88-SI        TO TRUE
062300     END-IF.
062400
062500 2310-COMPARA-EMAIL-DUP-EXIT.
062600     EXIT.
062700
062800*****************************************************************
062900*                   2400-AGREGA-EMPLEADO                        *
063000*****************************************************************
063100 2400-AGREGA-EMPLEADO.
063200
063300     INITIALIZE WS-NE8CEMP0-01
063400
063500     ADD CT-1                      TO NE8B-EMP-CANT
063600     MOVE NE8B-EMP-CANT            TO EMP-ID
063700     MOVE IMR-FIRST-NAME           TO EMP-FIRST-NAME
063800     MOVE IMR-LAST-NAME            TO EMP-LAST-NAME
063900     MOVE IMR-EMAIL                TO EMP-EMAIL
064000     MOVE IMR-COMPANY              TO EMP-COMPANY
064100     MOVE IMR-POSITION             TO EMP-POSITION
064200     MOVE IMR-OUT-SALARY           TO EMP-SALARY
064300     MOVE IMR-OUT-STATUS           TO EMP-STATUS
064400
064500     MOVE EMP-ID                   TO NE8B-EMP-ID (NE8B-EMP-CANT)
064600     MOVE EMP-FIRST-NAME           TO
064700          NE8B-EMP-FIRST-NAME (NE8B-EMP-CANT)
064800     MOVE EMP-LAST-NAME            TO
064900          NE8B-EMP-LAST-NAME (NE8B-EMP-CANT)
065000     MOVE EMP-EMAIL                TO
065100          NE8B-EMP-EMAIL (NE8B-EMP-CANT)
065200     MOVE EMP-COMPANY              TO
065300          NE8B-EMP-COMPANY (NE8B-EMP-CANT)
065400     MOVE EMP-POSITION             TO
065500          NE8B-EMP-POSITION (NE8B-EMP-CANT)
065600     MOVE EMP-SALARY               TO
065700          NE8B-EMP-SALARY (NE8B-EMP-CANT)
065800     MOVE EMP-STATUS               TO
065900          NE8B-EMP-STATUS (NE8B-EMP-CANT)
066000
066100     ADD CT-1                      TO CN-IMPORTADOS.
066200
066300 2400-AGREGA-EMPLEADO-EXIT.
066400     EXIT.
066500
066600*****************************************************************
066700*                2500-ESCRIBE-ERROR-IMPORT                      *
066800*****************************************************************
066900 2500-ESCRIBE-ERROR-IMPORT.
067000
067100     MOVE SPACES                   TO REG-ERRFILE
067200     MOVE CN-NUM-LINEA              TO ERR-LINE-NUMBER
067300     MOVE RET0-MENSAJE              TO ERR-MESSAGE
067400     WRITE REG-ERRFILE
067500
067600     ADD CT-1                      TO CN-ERRORES-IMPORT.
067700
067800 2500-ESCRIBE-ERROR-IMPORT-EXIT.
067900     EXIT.
068000
068100*****************************************************************
068200*                  3000-ACTUALIZA-SALARIOS                      *
068300*****************************************************************
068400 3000-ACTUALIZA-SALARIOS.
068500
068600     READ SALTXN INTO WS-NE8CTXN0-01
068700          AT END
068800          SET SI-FIN-SALTXN        TO TRUE
068900     END-READ
069000
069100     PERFORM 3200-PROCESA-TXN
069200        THRU 3200-PROCESA-TXN-EXIT
069300       UNTIL SI-FIN-SALTXN
069400
069500     DISPLAY '***********************************************'
069600     DISPLAY 'NE8B9000 - RESUMEN DE ACTUALIZACION DE SUELDOS'
069700     DISPLAY 'TRANSACCIONES APLICADAS  : ' CN-TXN-PROCESADAS
069800     DISPLAY 'TRANSACCIONES RECHAZADAS : ' CN-TXN-RECHAZADAS
069900     DISPLAY '***********************************************'.
070000
070100 3000-ACTUALIZA-SALARIOS-EXIT.
070200     EXIT.
070300
070400*****************************************************************
070500*                    3200-PROCESA-TXN                           *
070600*****************************************************************
070700 3200-PROCESA-TXN.
070800
070900     SET RET0-88-OK                TO TRUE
071000
071100     PERFORM 3300-ESCRIBE-AUDITORIA
071200        THRU 3300-ESCRIBE-AUDITORIA-EXIT
071300
071400     PERFORM 3400-BUSCA-EMPLEADO-EMAIL
071500        THRU 3400-BUSCA-EMPLEADO-EMAIL-EXIT
071600
071700     IF ENCONTRADO-88-NO
071800        ADD CT-1                   TO CN-TXN-RECHAZADAS
071900     ELSE
072000        MOVE TXN-TYPE              TO SLR-TXN-TYPE
072100        MOVE TXN-AMOUNT            TO SLR-TXN-AMOUNT
072200        MOVE NE8B-EMP-SALARY (IDX-EMP) TO SLR-CURRENT-SALARY
072300
072400        CALL CT-NE8CSAL0 USING WS-NE8CSLR0-01 WS-NE8CRET0-01
072500
072600        IF RET0-88-OK
072700           MOVE SLR-NEW-SALARY     TO
072800                NE8B-EMP-SALARY (IDX-EMP)
072900           ADD CT-1                TO CN-TXN-PROCESADAS
073000        ELSE
073100           ADD CT-1                TO CN-TXN-RECHAZADAS
073200        END-IF
073300     END-IF
073400
073500     READ SALTXN INTO WS-NE8CTXN0-01
073600          AT END
073700          SET SI-FIN-SALTXN        TO TRUE
073800     END-READ.
073900
074000 3200-PROCESA-TXN-EXIT.
074100     EXIT.
074200
074300*****************************************************************
074400*                 3300-ESCRIBE-AUDITORIA                        *
074500*****************************************************************
074600 3300-ESCRIBE-AUDITORIA.
074700
074800     MOVE TXN-AMOUNT                  TO WS-SALARIO-ED
074900     MOVE ZERO                        TO WS-SAL-LSP
075000     INSPECT WS-SALARIO-ED-ALT TALLYING WS-SAL-LSP
075100        FOR LEADING SPACE
075200     COMPUTE WS-SAL-INICIO = WS-SAL-LSP + 1
075210
075220*    TKT-05755 - SE RECORTAN LOS BLANCOS DE RELLENO DEL E-MAIL
075230*    ANTES DE ARMAR EL MENSAJE, IGUAL QUE SE HACE CON EL IMPORTE.
075240     MOVE ZERO                        TO WS-LEN-1
075250     INSPECT TXN-EMP-EMAIL TALLYING WS-LEN-1
075260        FOR CHARACTERS BEFORE INITIAL SPACE
075270     IF WS-LEN-1 EQUAL ZERO
075280        MOVE 1                        TO WS-LEN-1
075290     END-IF
075300
075400     MOVE SPACES                      TO REG-AUDFILE
075500     MOVE WS-TIMESTAMP-19             TO AUD-TIMESTAMP
075600     STRING 'UPDATING SALARY FOR '         DELIMITED BY SIZE
075700            TXN-EMP-EMAIL (1:WS-LEN-1)     DELIMITED BY SIZE
075800            ' TO '                         DELIMITED BY SIZE
075900            WS-SALARIO-ED-ALT (WS-SAL-INICIO:10 - WS-SAL-LSP)
076000                                            DELIMITED BY SIZE
076100            INTO AUD-MESSAGE
076200
076300     WRITE REG-AUDFILE.
076400
076500 3300-ESCRIBE-AUDITORIA-EXIT.
076600     EXIT.
076700
076800*****************************************************************
076900*               3400-BUSCA-EMPLEADO-EMAIL                       *
077000*****************************************************************
077100 3400-BUSCA-EMPLEADO-EMAIL.
077200
077300     SET ENCONTRADO-88-NO          TO TRUE
077400     MOVE TXN-EMP-EMAIL            TO WS-EMAIL-NUEVO-MAYUS
077500     INSPECT WS-EMAIL-NUEVO-MAYUS CONVERTING
077600        CT-MINUSCULAS TO CT-MAYUSCULAS
077700
077800     IF NE8B-EMP-CANT IS GREATER THAN ZERO
077900        PERFORM 3410-COMPARA-EMAIL-BUSQUEDA
078000           THRU 3410-COMPARA-EMAIL-BUSQUEDA-EXIT
078100          VARYING IDX-EMP FROM 1 BY 1
078200            UNTIL IDX-EMP IS GREATER THAN NE8B-EMP-CANT
078300               OR ENCONTRADO-88-SI
078400     END-IF.
078500
078600 3400-BUSCA-EMPLEADO-EMAIL-EXIT.
078700     EXIT.
078800
078900*****************************************************************
079000*            3410-COMPARA-EMAIL-BUSQUEDA                        *
079100*****************************************************************
079200 3410-COMPARA-EMAIL-BUSQUEDA.
079300
079400     MOVE NE8B-EMP-EMAIL (IDX-EMP) TO WS-EMAIL-TABLA-MAYUS
079500     INSPECT WS-EMAIL-TABLA-MAYUS CONVERTING
079600        CT-MINUSCULAS TO CT-MAYUSCULAS
079700
079800     IF WS-EMAIL-TABLA-MAYUS EQUAL WS-EMAIL-NUEVO-MAYUS
079900        SET ENCONTRADO-88-SI       TO TRUE
080000     END-IF.
080100
080200 3410-COMPARA-EMAIL-BUSQUEDA-EXIT.
080300     EXIT.
080400
080500*****************************************************************
080600*                4000-CALCULA-ESTADISTICAS                      *
080700*****************************************************************
080800 4000-CALCULA-ESTADISTICAS.
080900
081000     MOVE ZERO                     TO CN-SUMA-BASE
081100     MOVE ZERO                     TO CN-SUMA-SALARIO-REAL
081200     MOVE ZERO                     TO WS-MAX-BASE-SUELDO
081300     MOVE SPACES                   TO WS-MAX-BASE-EMPLEADO
081400
081500     IF NE8B-EMP-CANT IS GREATER THAN ZERO
081600        PERFORM 4100-ACUMULA-POR-EMPLEADO
081700           THRU 4100-ACUMULA-POR-EMPLEADO-EXIT
081800          VARYING IDX-EMP FROM 1 BY 1
081900            UNTIL IDX-EMP IS GREATER THAN NE8B-EMP-CANT
082000     END-IF
082100
082200     PERFORM 4400-ORDENA-COMPANIAS
082300        THRU 4400-ORDENA-COMPANIAS-EXIT
082400
082500     PERFORM 4500-CALCULA-PROMEDIOS
082600        THRU 4500-CALCULA-PROMEDIOS-EXIT.
082700
082800 4000-CALCULA-ESTADISTICAS-EXIT.
082900     EXIT.
083000
083100*****************************************************************
083200*              4100-ACUMULA-POR-EMPLEADO                        *
083300*****************************************************************
083400 4100-ACUMULA-POR-EMPLEADO.
083500
083600     MOVE SPACES                   TO WS-NOMBRE-COMPLETO
083700     STRING NE8B-EMP-FIRST-NAME (IDX-EMP) DELIMITED BY SIZE
083800            ' '                            DELIMITED BY SIZE
083900            NE8B-EMP-LAST-NAME (IDX-EMP)   DELIMITED BY SIZE
084000            INTO WS-NOMBRE-COMPLETO
084100
084200*    TKT-05738 - EL TOTAL GENERAL DEBE PROMEDIAR EL SUELDO REAL
084300*    COBRADO, NO EL SUELDO BASE DE LA POSICION.
084400     ADD NE8B-EMP-SALARY (IDX-EMP) TO CN-SUMA-SALARIO-REAL
084500
084600     PERFORM 4200-BUSCA-POSICION
084700        THRU 4200-BUSCA-POSICION-EXIT
084800
084900     IF ENCONTRADO-88-SI
085000        ADD 1 TO CN-POS-COUNT (IDX-POS-TABLA)
085100        ADD POS-SUELDO-BASE (IDX-POS-TABLA) TO CN-SUMA-BASE
085200
085300        IF POS-SUELDO-BASE (IDX-POS-TABLA) IS GREATER THAN
085400           WS-MAX-BASE-SUELDO
085500           MOVE POS-SUELDO-BASE (IDX-POS-TABLA)
085600                   TO WS-MAX-BASE-SUELDO
085700           MOVE WS-NOMBRE-COMPLETO TO WS-MAX-BASE-EMPLEADO
085800        END-IF
085900
086000        IF NE8B-EMP-SALARY (IDX-EMP) IS LESS THAN
086100           POS-SUELDO-BASE (IDX-POS-TABLA)
086200           ADD CT-1                TO NE8B-EXC-CANT
086300           MOVE WS-NOMBRE-COMPLETO TO
086400                NE8B-EXC-NOMBRE (NE8B-EXC-CANT)
086500           MOVE NE8B-EMP-SALARY (IDX-EMP) TO
086600                NE8B-EXC-SALARIO (NE8B-EXC-CANT)
086700           MOVE POS-SUELDO-BASE (IDX-POS-TABLA) TO
086800                NE8B-EXC-BASE (NE8B-EXC-CANT)
086900        END-IF
087000     END-IF
087100
087200     IF NE8B-EMP-COMPANY (IDX-EMP) IS NOT EQUAL TO SPACES
087300        PERFORM 4300-BUSCA-COMPANIA
087400           THRU 4300-BUSCA-COMPANIA-EXIT
087500        ADD CT-1 TO NE8B-COMP-CANT-EMP (IDX-COMP)
087600        ADD NE8B-EMP-SALARY (IDX-EMP) TO
087700            NE8B-COMP-SUMA-SUELDO (IDX-COMP)
087800        IF NE8B-EMP-SALARY (IDX-EMP) IS GREATER THAN
087900           NE8B-COMP-MAX-SUELDO (IDX-COMP)
088000           MOVE NE8B-EMP-SALARY (IDX-EMP) TO
088100                NE8B-COMP-MAX-SUELDO (IDX-COMP)
088200           MOVE WS-NOMBRE-COMPLETO TO
088300                NE8B-COMP-TOP-EARNER (IDX-COMP)
088400        END-IF
088500     END-IF.
088600
088700 4100-ACUMULA-POR-EMPLEADO-EXIT.
088800     EXIT.
088900
089000*****************************************************************
089100*                 4200-BUSCA-POSICION                           *
089200*****************************************************************
089300 4200-BUSCA-POSICION.
089400
089500     SET ENCONTRADO-88-NO          TO TRUE
089600     SET IDX-POS-TABLA             TO 1
089700     SEARCH POS-ENTRADA
089800        AT END
089900           SET ENCONTRADO-88-NO    TO TRUE
090000        WHEN POS-CODIGO (IDX-POS-TABLA) EQUAL
090100             NE8B-EMP-POSITION (IDX-EMP)
090200           SET ENCONTRADO-88-SI    TO TRUE
090300     END-SEARCH.
090400
090500 4200-BUSCA-POSICION-EXIT.
090600     EXIT.
090700
090800*****************************************************************
090900*                4300-BUSCA-COMPANIA                            *
091000*****************************************************************
091100 4300-BUSCA-COMPANIA.
091200
091300     SET ENCONTRADO-88-NO          TO TRUE
091400
091500     IF NE8B-COMP-CANT IS GREATER THAN ZERO
091600        PERFORM 4310-COMPARA-COMPANIA
091700           THRU 4310-COMPARA-COMPANIA-EXIT
091800          VARYING IDX-COMP FROM 1 BY 1
091900            UNTIL IDX-COMP IS GREATER THAN NE8B-COMP-CANT
092000               OR ENCONTRADO-88-SI
092100     END-IF
092200
092300     IF ENCONTRADO-88-NO
092400        ADD 1 TO NE8B-COMP-CANT
092500        SET IDX-COMP TO NE8B-COMP-CANT
092600        MOVE NE8B-EMP-COMPANY (IDX-EMP) TO
092700             NE8B-COMP-NOMBRE (IDX-COMP)
092800     END-IF.
092900
093000 4300-BUSCA-COMPANIA-EXIT.
093100     EXIT.
093200
093300*****************************************************************
093400*               4310-COMPARA-COMPANIA                           *
093500*****************************************************************
093600 4310-COMPARA-COMPANIA.
093700
093800     IF NE8B-COMP-NOMBRE (IDX-COMP) EQUAL
093900        NE8B-EMP-COMPANY (IDX-EMP)
094000        SET ENCONTRADO-88-SI       TO TRUE
094100     END-IF.
094200
094300 4310-COMPARA-COMPANIA-EXIT.
094400     EXIT.
094500
094600*****************************************************************
094700*              4400-ORDENA-COMPANIAS (BUBBLE SORT)               *
094800*****************************************************************
094900 4400-ORDENA-COMPANIAS.
095000
095100     IF NE8B-COMP-CANT IS GREATER THAN 1
095200        PERFORM 4420-PASADA-ORDENA
095300           THRU 4420-PASADA-ORDENA-EXIT
095400          VARYING IDX-COMP FROM 1 BY 1
095500            UNTIL IDX-COMP IS GREATER THAN NE8B-COMP-CANT - 1
095600     END-IF.
095700
095800 4400-ORDENA-COMPANIAS-EXIT.
095900     EXIT.
096000
096100*****************************************************************
096200*                4420-PASADA-ORDENA                              *
096300*****************************************************************
096400 4420-PASADA-ORDENA.
096500
096600     PERFORM 4430-COMPARA-E-INTERCAMBIA
096700        THRU 4430-COMPARA-E-INTERCAMBIA-EXIT
096800       VARYING IDX-SORT FROM 1 BY 1
096900         UNTIL IDX-SORT IS GREATER THAN NE8B-COMP-CANT - IDX-COMP.
097000
097100 4420-PASADA-ORDENA-EXIT.
097200     EXIT.
097300
097400*****************************************************************
097500*             4430-COMPARA-E-INTERCAMBIA                        *
097600*****************************************************************
097700 4430-COMPARA-E-INTERCAMBIA.
097800
097900     IF NE8B-COMP-NOMBRE (IDX-SORT) IS GREATER THAN
098000        NE8B-COMP-NOMBRE (IDX-SORT + 1)
098100        PERFORM 4410-INTERCAMBIA-COMPANIAS
098200           THRU 4410-INTERCAMBIA-COMPANIAS-EXIT
098300     END-IF.
098400
098500 4430-COMPARA-E-INTERCAMBIA-EXIT.
098600     EXIT.
098700
098800*****************************************************************
098900*             4410-INTERCAMBIA-COMPANIAS                        *
099000*****************************************************************
099100 4410-INTERCAMBIA-COMPANIAS.
099200
099300     MOVE NE8B-COMP-ENTRADA (IDX-SORT)     TO
099400          NE8B-COMP-ENTRADA-AUX
099500     MOVE NE8B-COMP-ENTRADA (IDX-SORT + 1) TO
099600          NE8B-COMP-ENTRADA (IDX-SORT)
099700     MOVE NE8B-COMP-ENTRADA-AUX            TO
099800          NE8B-COMP-ENTRADA (IDX-SORT + 1).
099900
100000 4410-INTERCAMBIA-COMPANIAS-EXIT.
100100     EXIT.
100200
100300*****************************************************************
100400*       4450-ORDENA-EMPLEADOS (BUBBLE SORT) - TKT-05711          *
100500*       ORDENA EL EXTRACTO POR APELLIDO, INDISTINTO MAYUS/MINUS  *
100600*****************************************************************
100700 4450-ORDENA-EMPLEADOS.
100800
100900     IF NE8B-EMP-CANT IS GREATER THAN 1
101000        PERFORM 4470-PASADA-ORDENA-EMP
101100           THRU 4470-PASADA-ORDENA-EMP-EXIT
101200          VARYING IDX-EMP FROM 1 BY 1
101300            UNTIL IDX-EMP IS GREATER THAN NE8B-EMP-CANT - 1
101400     END-IF.
101500
101600 4450-ORDENA-EMPLEADOS-EXIT.
101700     EXIT.
101800
101900*****************************************************************
102000*              4470-PASADA-ORDENA-EMP                            *
102100*****************************************************************
102200 4470-PASADA-ORDENA-EMP.
102300
102400     PERFORM 4480-COMPARA-E-INTERCAMBIA-EMP
102500        THRU 4480-COMPARA-E-INTERCAMBIA-EMP-EXIT
102600       VARYING IDX-EMP-SORT FROM 1 BY 1
102700         UNTIL IDX-EMP-SORT IS GREATER THAN NE8B-EMP-CANT - IDX-EMP.
102800
102900 4470-PASADA-ORDENA-EMP-EXIT.
103000     EXIT.
103100
103200*****************************************************************
103300*             4480-COMPARA-E-INTERCAMBIA-EMP                     *
103400*****************************************************************
103500 4480-COMPARA-E-INTERCAMBIA-EMP.
103600
103700     MOVE NE8B-EMP-LAST-NAME (IDX-EMP-SORT)     TO
103800          WS-APELLIDO-1-MAYUS
103900     INSPECT WS-APELLIDO-1-MAYUS CONVERTING
104000        CT-MINUSCULAS TO CT-MAYUSCULAS
104100     MOVE NE8B-EMP-LAST-NAME (IDX-EMP-SORT + 1) TO
104200          WS-APELLIDO-2-MAYUS
104300     INSPECT WS-APELLIDO-2-MAYUS CONVERTING
104400        CT-MINUSCULAS TO CT-MAYUSCULAS
104500
104600     IF WS-APELLIDO-1-MAYUS IS GREATER THAN WS-APELLIDO-2-MAYUS
104700        PERFORM 4490-INTERCAMBIA-EMPLEADOS
104800           THRU 4490-INTERCAMBIA-EMPLEADOS-EXIT
104900     END-IF.
105000
105100 4480-COMPARA-E-INTERCAMBIA-EMP-EXIT.
105200     EXIT.
105300
105400*****************************************************************
105500*             4490-INTERCAMBIA-EMPLEADOS                         *
105600*****************************************************************
105700 4490-INTERCAMBIA-EMPLEADOS.
105800
105900     MOVE NE8B-EMP-ENTRADA (IDX-EMP-SORT)     TO
106000          NE8B-EMP-ENTRADA-AUX
106100     MOVE NE8B-EMP-ENTRADA (IDX-EMP-SORT + 1) TO
106200          NE8B-EMP-ENTRADA (IDX-EMP-SORT)
106300     MOVE NE8B-EMP-ENTRADA-AUX                TO
106400          NE8B-EMP-ENTRADA (IDX-EMP-SORT + 1).
106500
106600 4490-INTERCAMBIA-EMPLEADOS-EXIT.
106700     EXIT.
106800
106900*****************************************************************
107000*               4500-CALCULA-PROMEDIOS                          *
107100*****************************************************************
107200 4500-CALCULA-PROMEDIOS.
107300
107400     IF NE8B-COMP-CANT IS GREATER THAN ZERO
107500        PERFORM 4510-PROMEDIO-1-COMPANIA
107600           THRU 4510-PROMEDIO-1-COMPANIA-EXIT
107700          VARYING IDX-COMP FROM 1 BY 1
107800            UNTIL IDX-COMP IS GREATER THAN NE8B-COMP-CANT
107900     END-IF
107910
107920*    TKT-05751 - PROMEDIO GENERAL DE SUELDOS BASE DE POSICION
107930*    DE LA PLANTA (ESTADISTICA DE REGISTRO, CERO SI NO HAY
107940*    EMPLEADOS CARGADOS).
107950     MOVE ZERO                        TO CN-PROMEDIO-BASE
107960     IF NE8B-EMP-CANT IS GREATER THAN ZERO
107970        COMPUTE CN-PROMEDIO-BASE ROUNDED =
107980           CN-SUMA-BASE / NE8B-EMP-CANT
107990     END-IF.
108000
108100 4500-CALCULA-PROMEDIOS-EXIT.
108200     EXIT.
108300
108400*****************************************************************
108500*             4510-PROMEDIO-1-COMPANIA                          *
108600*****************************************************************
108700 4510-PROMEDIO-1-COMPANIA.
108800
108900     IF NE8B-COMP-CANT-EMP (IDX-COMP) IS GREATER THAN ZERO
109000        COMPUTE NE8B-COMP-SUMA-SUELDO (IDX-COMP) ROUNDED =
109100           NE8B-COMP-SUMA-SUELDO (IDX-COMP) /
109200           NE8B-COMP-CANT-EMP (IDX-COMP)
109300     END-IF.
109400
109500 4510-PROMEDIO-1-COMPANIA-EXIT.
109600     EXIT.
109700
109800*****************************************************************
109900*                  5000-ESCRIBE-REPORTES                        *
110000*****************************************************************
110100 5000-ESCRIBE-REPORTES.
110200
110300*    TKT-05711 - SI LA PARM PIDIO ORDEN POR APELLIDO SE REORDENA
110400*    EL EXTRACTO ANTES DE ESCRIBIRLO; LAS ESTADISTICAS YA SE
110500*    CALCULARON EN 4000-CALCULA-ESTADISTICAS Y NO SE VEN AFECTADAS.
110600     IF ORDENA-88-SI
110700        PERFORM 4450-ORDENA-EMPLEADOS
110800           THRU 4450-ORDENA-EMPLEADOS-EXIT
110900     END-IF
111000
111100     PERFORM 5100-ESCRIBE-EXTRACTO
111200        THRU 5100-ESCRIBE-EXTRACTO-EXIT
111300
111400     PERFORM 5200-ESCRIBE-ENCABEZADO-RPT
111500        THRU 5200-ESCRIBE-ENCABEZADO-RPT-EXIT
111600
111700     IF NE8B-COMP-CANT IS GREATER THAN ZERO
111800        PERFORM 5300-ESCRIBE-DETALLE-COMPANIAS
111900           THRU 5300-ESCRIBE-DETALLE-COMPANIAS-EXIT
112000          VARYING IDX-COMP FROM 1 BY 1
112100            UNTIL IDX-COMP IS GREATER THAN NE8B-COMP-CANT
112200     END-IF
112300
112400     PERFORM 5400-ESCRIBE-TOTALES
112500        THRU 5400-ESCRIBE-TOTALES-EXIT
112600
112700     PERFORM 5500-ESCRIBE-POSICIONES
112800        THRU 5500-ESCRIBE-POSICIONES-EXIT
112900
113000     IF NE8B-EXC-CANT IS GREATER THAN ZERO
113100        PERFORM 5600-ESCRIBE-EXCEPCIONES
113200           THRU 5600-ESCRIBE-EXCEPCIONES-EXIT
113300          VARYING IDX-EXC FROM 1 BY 1
113400            UNTIL IDX-EXC IS GREATER THAN NE8B-EXC-CANT
113500     END-IF.
113600
113700 5000-ESCRIBE-REPORTES-EXIT.
113800     EXIT.
113900
114000*****************************************************************
114100*                 5100-ESCRIBE-EXTRACTO                         *
114200*****************************************************************
114300 5100-ESCRIBE-EXTRACTO.
114400
114500     MOVE 'name,surname,company,email,position,salary' TO
114600          REG-EMPOUT
114700     WRITE REG-EMPOUT
114800
114900     IF NE8B-EMP-CANT IS GREATER THAN ZERO
115000        PERFORM 5120-ESCRIBE-SI-CORRESPONDE
115100           THRU 5120-ESCRIBE-SI-CORRESPONDE-EXIT
115200          VARYING IDX-EMP FROM 1 BY 1
115300            UNTIL IDX-EMP IS GREATER THAN NE8B-EMP-CANT
115400     END-IF.
115500
115600 5100-ESCRIBE-EXTRACTO-EXIT.
115700     EXIT.
115800
115900*****************************************************************
116000*               5120-ESCRIBE-SI-CORRESPONDE - TKT-05711          *
116100*        APLICA EL FILTRO DE COMPANIA DE LA PARM, SI CORRESPONDE *
116200*****************************************************************
116300 5120-ESCRIBE-SI-CORRESPONDE.
116400
116500     SET ENCONTRADO-88-SI               TO TRUE
116600
116700     IF FILTRA-88-SI
116800        MOVE NE8B-EMP-COMPANY (IDX-EMP)  TO WS-COMPANIA-EMP-MAYUS
116900        INSPECT WS-COMPANIA-EMP-MAYUS CONVERTING
117000           CT-MINUSCULAS TO CT-MAYUSCULAS
117100        IF WS-COMPANIA-EMP-MAYUS EQUAL WS-FILTRO-COMPANIA-MAYUS
117200           SET ENCONTRADO-88-SI         TO TRUE
117300        ELSE
117400           SET ENCONTRADO-88-NO         TO TRUE
117500        END-IF
117600     END-IF
117700
117800     IF ENCONTRADO-88-SI
117900        PERFORM 5150-ESCRIBE-LINEA-EXTRACTO
118000           THRU 5150-ESCRIBE-LINEA-EXTRACTO-EXIT
118100     END-IF.
118200
118300 5120-ESCRIBE-SI-CORRESPONDE-EXIT.
118400     EXIT.
118500
118600*****************************************************************
118700*               5150-ESCRIBE-LINEA-EXTRACTO                     *
118800*****************************************************************
118900 5150-ESCRIBE-LINEA-EXTRACTO.
119000
119100     MOVE NE8B-EMP-SALARY (IDX-EMP) TO WS-SALARIO-ED
119200     MOVE ZERO                      TO WS-SAL-LSP
119300     INSPECT WS-SALARIO-ED-ALT TALLYING WS-SAL-LSP
119400        FOR LEADING SPACE
119500     COMPUTE WS-SAL-INICIO = WS-SAL-LSP + 1
119510
119520*    TKT-05755 - SE RECORTAN LOS BLANCOS DE RELLENO DE NOMBRE,
119530*    APELLIDO, COMPANIA, E-MAIL Y PUESTO ANTES DE ARMAR EL
119540*    REGISTRO DELIMITADO POR COMAS DEL ARCHIVO DE EXTRACCION.
119550     MOVE ZERO                      TO WS-LEN-2 WS-LEN-3 WS-LEN-4
119560                                       WS-LEN-5 WS-LEN-6
119570     INSPECT NE8B-EMP-FIRST-NAME (IDX-EMP) TALLYING WS-LEN-2
119580        FOR CHARACTERS BEFORE INITIAL SPACE
119590     INSPECT NE8B-EMP-LAST-NAME (IDX-EMP)  TALLYING WS-LEN-3
119600        FOR CHARACTERS BEFORE INITIAL SPACE
119610     INSPECT NE8B-EMP-COMPANY (IDX-EMP)    TALLYING WS-LEN-4
119620        FOR CHARACTERS BEFORE INITIAL SPACE
119630     INSPECT NE8B-EMP-EMAIL (IDX-EMP)      TALLYING WS-LEN-5
119640        FOR CHARACTERS BEFORE INITIAL SPACE
119650     INSPECT NE8B-EMP-POSITION (IDX-EMP)   TALLYING WS-LEN-6
119660        FOR CHARACTERS BEFORE INITIAL SPACE
119670     IF WS-LEN-2 EQUAL ZERO
119680        MOVE 1                      TO WS-LEN-2
119690     END-IF
119700     IF WS-LEN-3 EQUAL ZERO
119710        MOVE 1                      TO WS-LEN-3
119720     END-IF
119730     IF WS-LEN-4 EQUAL ZERO
119740        MOVE 1                      TO WS-LEN-4
119750     END-IF
119760     IF WS-LEN-5 EQUAL ZERO
119770        MOVE 1                      TO WS-LEN-5
119780     END-IF
119790     IF WS-LEN-6 EQUAL ZERO
119800        MOVE 1                      TO WS-LEN-6
119810     END-IF
119830
119840     MOVE SPACES                    TO REG-EMPOUT
119850     STRING NE8B-EMP-FIRST-NAME (IDX-EMP) (1:WS-LEN-2)
119860                                            DELIMITED BY SIZE
119870            ','                                DELIMITED BY SIZE
119880            NE8B-EMP-LAST-NAME (IDX-EMP) (1:WS-LEN-3)
119890                                            DELIMITED BY SIZE
119910            ','                                DELIMITED BY SIZE
119920            NE8B-EMP-COMPANY (IDX-EMP) (1:WS-LEN-4)
119930                                            DELIMITED BY SIZE
119940            ','                                DELIMITED BY SIZE
119950            NE8B-EMP-EMAIL (IDX-EMP) (1:WS-LEN-5)
119960                                            DELIMITED BY SIZE
119970            ','                                DELIMITED BY SIZE
119980            NE8B-EMP-POSITION (IDX-EMP) (1:WS-LEN-6)
119990                                            DELIMITED BY SIZE
120000            ','                                DELIMITED BY SIZE
120010            WS-SALARIO-ED-ALT (WS-SAL-INICIO:10 - WS-SAL-LSP)
120020                                                DELIMITED BY SIZE
120030            INTO REG-EMPOUT
121100
121200     WRITE REG-EMPOUT.
121300
121400 5150-ESCRIBE-LINEA-EXTRACTO-EXIT.
121500     EXIT.
121600
121700*****************************************************************
121800*              5200-ESCRIBE-ENCABEZADO-RPT                      *
121900*****************************************************************
122000 5200-ESCRIBE-ENCABEZADO-RPT.
122100
122200     MOVE SPACES                    TO REG-RPTFILE
122300     STRING 'TECHCORP COMPANY STATISTICS REPORT'
122400                                              DELIMITED BY SIZE
122500            '   RUN DATE: '                   DELIMITED BY SIZE
122600            WS-FECHA-TEXTO-10                 DELIMITED BY SIZE
122700            INTO REG-RPTFILE
122800     WRITE REG-RPTFILE
122900
123000     MOVE SPACES                    TO REG-RPTFILE
123100     WRITE REG-RPTFILE
123200
123300     MOVE 'COMPANY                       EMPLOYEES     AVG SALA
123400-    'RY   MAX SALARY   TOP EARNER' TO REG-RPTFILE
123500     WRITE REG-RPTFILE.
123600
123700 5200-ESCRIBE-ENCABEZADO-RPT-EXIT.
123800     EXIT.
123900
124000*****************************************************************
124100*             5300-ESCRIBE-DETALLE-COMPANIAS                    *
124200*****************************************************************
124300 5300-ESCRIBE-DETALLE-COMPANIAS.
124400
124500     INITIALIZE WS-NE8CSTA0-01
124600     MOVE NE8B-COMP-NOMBRE (IDX-COMP)      TO CS-COMPANY
124700     MOVE NE8B-COMP-CANT-EMP (IDX-COMP)    TO CS-EMP-COUNT
124800     MOVE NE8B-COMP-SUMA-SUELDO (IDX-COMP) TO CS-AVG-SALARY
124900     MOVE NE8B-COMP-MAX-SUELDO (IDX-COMP)  TO CS-MAX-SALARY
125000     MOVE NE8B-COMP-TOP-EARNER (IDX-COMP)  TO CS-TOP-EARNER
125100
125200     MOVE SPACES                    TO WS-LINEA-DETALLE
125300     MOVE CS-COMPANY                TO LD-COMPANY
125400     MOVE CS-EMP-COUNT              TO LD-EMPLOYEES
125500     MOVE CS-AVG-SALARY             TO LD-AVG-SALARY
125600     MOVE CS-MAX-SALARY             TO LD-MAX-SALARY
125700     MOVE CS-TOP-EARNER             TO LD-TOP-EARNER
125800
125900     WRITE REG-RPTFILE FROM WS-LINEA-DETALLE.
126000
126100 5300-ESCRIBE-DETALLE-COMPANIAS-EXIT.
126200     EXIT.
126300
126400*****************************************************************
126500*                  5400-ESCRIBE-TOTALES                         *
126600*****************************************************************
126700 5400-ESCRIBE-TOTALES.
126800
126900     MOVE SPACES                    TO REG-RPTFILE
127000     WRITE REG-RPTFILE
127100
127200     MOVE ZERO                      TO CN-EMP-CANT-AUX
127300     MOVE NE8B-EMP-CANT             TO CN-EMP-CANT-AUX
127400
127500     MOVE SPACES                    TO WS-LINEA-DETALLE
127600     MOVE 'TOTAL ALL COMPANIES'     TO LD-COMPANY
127700     MOVE CN-EMP-CANT-AUX           TO LD-EMPLOYEES
127800
127900     IF NE8B-EMP-CANT IS GREATER THAN ZERO
128000        COMPUTE CN-SUMA-SALARIO-REAL ROUNDED =
128100           CN-SUMA-SALARIO-REAL / NE8B-EMP-CANT
128200     END-IF
128300     MOVE CN-SUMA-SALARIO-REAL      TO LD-AVG-SALARY
128400
128500     WRITE REG-RPTFILE FROM WS-LINEA-DETALLE.
128600
128700 5400-ESCRIBE-TOTALES-EXIT.
128800     EXIT.
128900
129000*****************************************************************
129100*                5500-ESCRIBE-POSICIONES                        *
129200*****************************************************************
129300 5500-ESCRIBE-POSICIONES.
129400
129500     MOVE SPACES                    TO REG-RPTFILE
129600     WRITE REG-RPTFILE
129700     MOVE 'POSITION STATISTICS' TO REG-RPTFILE
129800     WRITE REG-RPTFILE
129900
130000     PERFORM 5510-ESCRIBE-1-POSICION
130100        THRU 5510-ESCRIBE-1-POSICION-EXIT
130200       VARYING IDX-POS-TABLA FROM 1 BY 1
130300         UNTIL IDX-POS-TABLA IS GREATER THAN 5
130400
130500     MOVE SPACES                    TO REG-RPTFILE
130600     STRING 'HIGHEST BASE SALARY   : ' DELIMITED BY SIZE
130700            WS-MAX-BASE-EMPLEADO       DELIMITED BY SIZE
130800            INTO REG-RPTFILE
130900     WRITE REG-RPTFILE
130905
130910     MOVE CN-PROMEDIO-BASE          TO WS-PROMEDIO-BASE-ED
130920     MOVE SPACES                    TO REG-RPTFILE
130930     STRING 'AVERAGE BASE SALARY   : ' DELIMITED BY SIZE
130940            WS-PROMEDIO-BASE-ED        DELIMITED BY SIZE
130950            INTO REG-RPTFILE
130960     WRITE REG-RPTFILE.
131000
131100 5500-ESCRIBE-POSICIONES-EXIT.
131200     EXIT.
131300
131400*****************************************************************
131500*               5510-ESCRIBE-1-POSICION                         *
131600*****************************************************************
131700 5510-ESCRIBE-1-POSICION.
131800
131900     MOVE SPACES                    TO REG-RPTFILE
132000     STRING POS-CODIGO (IDX-POS-TABLA) DELIMITED BY SIZE
132100            ' - '                       DELIMITED BY SIZE
132200            CN-POS-COUNT (IDX-POS-TABLA) DELIMITED BY SIZE
132300            ' EMPLOYEES'                DELIMITED BY SIZE
132400            INTO REG-RPTFILE
132500     WRITE REG-RPTFILE.
132600
132700 5510-ESCRIBE-1-POSICION-EXIT.
132800     EXIT.
132900
133000*****************************************************************
133100*               5600-ESCRIBE-EXCEPCIONES                        *
133200*****************************************************************
133300 5600-ESCRIBE-EXCEPCIONES.
133400
133500     IF IDX-EXC EQUAL 1
133600        MOVE SPACES                 TO REG-RPTFILE
133700        WRITE REG-RPTFILE
133800        MOVE 'SALARY CONSISTENCY EXCEPTIONS' TO REG-RPTFILE
133900        WRITE REG-RPTFILE
134000     END-IF
134100
134200     MOVE SPACES                    TO REG-RPTFILE
134300     STRING NE8B-EXC-NOMBRE (IDX-EXC) DELIMITED BY SIZE
134400            ' - SALARY BELOW POSITION BASE' DELIMITED BY SIZE
134500            INTO REG-RPTFILE
134600     WRITE REG-RPTFILE.
134700
134800 5600-ESCRIBE-EXCEPCIONES-EXIT.
134900     EXIT.
135000
135100*****************************************************************
135200*                             9000-FIN                          *
135300*****************************************************************
135400 9000-FIN.
135500
135600     CLOSE EMPIN
135700           SALTXN
135800           EMPOUT
135900           ERRFILE
136000           AUDFILE
136100           RPTFILE
136200
136300     STOP RUN.
136400
136500 9000-FIN-EXIT.
136600     EXIT.
